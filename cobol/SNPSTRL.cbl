000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SNPSTRL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/10/89.
000700 DATE-COMPILED. 02/10/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          RETURNS THE TRIMMED LENGTH OF A GENOTYPE OR ALLELE
001300*          LIST FIELD - I.E. THE LENGTH OF TEXT1 WITH TRAILING
001400*          SPACES REMOVED.  CALLED BY PEDCNV/HMPCNV/VCFCNV TO
001500*          TELL A BLANK FIELD FROM A POPULATED ONE (A BLANK
001600*          GENOTYPE ENTRY OR A BLANK INPUT LINE FORCES THE
001700*          MISSING-DATA RESULT CODE).
001800*
001900*          ADAPTED FROM THE SHOP'S GENERAL-PURPOSE STRLTH
002000*          UTILITY.  THE ORIGINAL USED FUNCTION REVERSE TO
002100*          FIND THE TRAILING-SPACE COUNT; THAT INTRINSIC IS
002200*          NOT CARRIED FORWARD HERE - THE SAME ANSWER COMES
002300*          FROM SCANNING BACKWARD WITH REFERENCE MODIFICATION.
002400******************************************************************
002500* 02/10/89 JS  ORIGINAL (AS STRLTH, GENERAL PURPOSE STRING LTH)
002600* 07/14/91 JS  WIDENED TEXT1 TO 255 FOR LONGER COMMENT FIELDS
002700* 11/02/93 MM  ADDED LOW-VALUE CHECK - BINARY ZEROS FROM A
002800*              PRIOR VSAM REWRITE WERE TESTING AS "NON-BLANK"
002900* 09/08/98 RD  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,
003000*              NO CHANGE REQUIRED, SIGNED OFF PER CR-98-0410
003100* 03/20/02 JS  PORTED FORWARD FOR THE SNP CONVERSION SUITE AS
003200*              SNPSTRL - RENAMED, LOGIC UNCHANGED
003300* 03/20/02 JS  DROPPED FUNCTION REVERSE PER STANDARDS REVIEW -   032002JS
003400*              REPLACED WITH THE BACKWARD PERFORM VARYING BELOW
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  MISC-FIELDS.
004600     05  SCAN-SUB                PIC S9(4) COMP.
004700     05  FOUND-NON-SPACE-SW      PIC X(01) VALUE "N".
004800         88  FOUND-NON-SPACE     VALUE "Y".
004900     05  FILLER                  PIC X(01) VALUE SPACE.
005000 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
005100     05  MISC-FIELDS-CHAR OCCURS 4 TIMES PIC X(01).
005200
005300 LINKAGE SECTION.
005400 01  TEXT1                       PIC X(255).
005500 01  TEXT1-CHARS REDEFINES TEXT1.
005600     05  TEXT1-CHAR OCCURS 255 TIMES PIC X(01).
005700 01  RETURN-LTH                  PIC S9(4).
005800 01  RETURN-LTH-ALT REDEFINES RETURN-LTH PIC XX.
005900
006000 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
006100 000-MAINLINE.
006200     MOVE "N" TO FOUND-NON-SPACE-SW.
006300     MOVE 0 TO RETURN-LTH.
006400
006500     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
006600             VARYING SCAN-SUB FROM LENGTH OF TEXT1 BY -1
006700             UNTIL SCAN-SUB < 1 OR FOUND-NON-SPACE.
006800
006900     GOBACK.
007000
007100 100-SCAN-BACKWARD.
007200     IF TEXT1(SCAN-SUB:1) NOT = SPACE AND
007300        TEXT1(SCAN-SUB:1) NOT = LOW-VALUE
007400             MOVE "Y" TO FOUND-NON-SPACE-SW
007500             MOVE SCAN-SUB TO RETURN-LTH.
007600 100-EXIT.
007700     EXIT.
