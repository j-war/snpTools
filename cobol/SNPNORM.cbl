000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SNPNORM.
000400 AUTHOR. MARY MORALES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/15/02.
000700 DATE-COMPILED. 06/15/02.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          STRIPS THE LEADING FILE/LINE-HEADER TOKENS OFF ONE TAB
001300*          SEPARATED HMP DATA LINE AND RETURNS JUST THE GENOTYPE
001400*          DATA TOKENS, COMMA-JOINED AND EACH TRUNCATED/PADDED TO
001500*          A CALLER-SUPPLIED WIDTH (THE SITE'S PLOIDINESS WIDTH).
001600*          CALLED ONCE PER DATA LINE BY HMPCNV'S
001700*          210-NORMALIZE-ONE-LINE PARAGRAPH - THIS MODULE KNOWS
001800*          NOTHING ABOUT HMP ITSELF, ONLY "SKIP N TOKENS, THEN
001900*          RE-EMIT THE REST AT WIDTH W".  VCFCNV HAS NO FIXED
002000*          LINE HEADER TO STRIP AND DOES NOT CALL THIS MODULE -
002100*          IT TOKENIZES INLINE VIA ITS OWN 150-TOKENIZE-LINE.
002200*
002300*          THE FOUR-WORKER TEMP-FILE PARTITIONING THE ORIGINAL
002400*          NORMALIZE STEP USED TO SPREAD THIS WORK OVER SEPARATE
002500*          THREADS IS NOT CARRIED FORWARD - THE CALLING PROGRAM
002600*          DRIVES THIS MODULE ONCE PER INPUT LINE IN ONE
002700*          SEQUENTIAL PASS AND KEEPS THE NORMALIZED LINE IN THE
002800*          SITE TABLE, NOT IN A WORKER-NUMBERED FILE.
002900******************************************************************
003000* 06/15/02 MM  ORIGINAL
003100* 07/02/02 MM  FIXED TOKEN-WIDTH PAD - A SHORT LAST TOKEN ON THE
003200*              LINE WAS BEING LEFT RAGGED INSTEAD OF SPACE-FILLED
003300* 08/19/03 RD  WIDENED NORM-OUT-LINE FOR WIDE HMP PANELS       081903RD
003400* 07/09/04 JS  CORRECTED REMARKS - THIS MODULE IS CALLED ONLY    070904JS
003500*              BY HMPCNV.  VCFCNV WAS NEVER WIRED TO CALL IT
003600*              AND TOKENIZES ITS OWN LINES - PER CR-04-0183
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  SCAN-SUB                PIC 9(05) COMP.
004900     05  OUT-SUB                 PIC 9(05) COMP.
005000     05  TOK-SUB                 PIC 9(02) COMP.
005100     05  TOK-COUNT               PIC 9(05) COMP.
005200     05  TOK-LEN                 PIC 9(02) COMP.
005300     05  W-CHAR                  PIC X(01).
005400     05  TAB-CHAR                PIC X(01).
005500     05  FILLER                  PIC X(01) VALUE SPACE.
005600
005700 01  CURRENT-TOKEN.
005800     05  CURR-TOK-TEXT           PIC X(80).
005900     05  CURR-TOK-LEN             PIC 9(02) COMP.
006000 01  CURRENT-TOKEN-CHARS REDEFINES CURRENT-TOKEN.
006100     05  CURR-TOK-CHAR OCCURS 80 TIMES PIC X(01).
006200     05  FILLER                  PIC X(02).
006300
006400 LINKAGE SECTION.
006500 01  NORM-IN-LINE                PIC X(32000).
006600 01  NORM-IN-CHARS REDEFINES NORM-IN-LINE.
006700     05  NORM-IN-CHAR OCCURS 32000 TIMES PIC X(01).
006800 01  NORM-HDR-TOKENS             PIC 9(02) COMP.
006900 01  NORM-ENTRY-WIDTH            PIC 9(02) COMP.
007000 01  NORM-OUT-LINE                PIC X(1500).
007100 01  NORM-OUT-CHARS REDEFINES NORM-OUT-LINE.
007200     05  NORM-OUT-CHAR OCCURS 1500 TIMES PIC X(01).
007300
007400 PROCEDURE DIVISION USING NORM-IN-LINE, NORM-HDR-TOKENS,
007500          NORM-ENTRY-WIDTH, NORM-OUT-LINE.
007600 000-MAINLINE.
007700     MOVE X"09" TO TAB-CHAR.
007800     MOVE SPACES TO NORM-OUT-LINE.
007900     MOVE ZERO TO TOK-SUB TOK-COUNT OUT-SUB.
008000     MOVE SPACES TO CURR-TOK-TEXT.
008100     MOVE ZERO TO CURR-TOK-LEN.
008200
008300     PERFORM 100-SCAN-ONE-CHAR THRU 100-EXIT
008400             VARYING SCAN-SUB FROM 1 BY 1
008500             UNTIL SCAN-SUB > LENGTH OF NORM-IN-LINE.
008600
008700     IF TOK-SUB > NORM-HDR-TOKENS
008800             PERFORM 300-EMIT-TOKEN THRU 300-EXIT.
008900
009000     GOBACK.
009100
009200 100-SCAN-ONE-CHAR.
009300     MOVE NORM-IN-CHAR(SCAN-SUB) TO W-CHAR.
009400     IF W-CHAR = TAB-CHAR
009500             ADD 1 TO TOK-SUB
009600             IF TOK-SUB > NORM-HDR-TOKENS
009700                     PERFORM 300-EMIT-TOKEN THRU 300-EXIT
009800             END-IF
009900             MOVE SPACES TO CURR-TOK-TEXT
010000             MOVE ZERO TO CURR-TOK-LEN
010100     ELSE
010200             IF CURR-TOK-LEN < LENGTH OF CURR-TOK-TEXT
010300                     ADD 1 TO CURR-TOK-LEN
010400                     MOVE W-CHAR TO CURR-TOK-TEXT(CURR-TOK-LEN:1)
010500             END-IF
010600     END-IF.
010700 100-EXIT.
010800     EXIT.
010900
011000 300-EMIT-TOKEN.
011100     IF OUT-SUB > 0
011200             ADD 1 TO OUT-SUB
011300             MOVE "," TO NORM-OUT-CHAR(OUT-SUB).
011400     MOVE ZERO TO TOK-LEN.
011500     PERFORM 310-EMIT-ONE-CHAR THRU 310-EXIT
011600             VARYING TOK-LEN FROM 1 BY 1
011700             UNTIL TOK-LEN > NORM-ENTRY-WIDTH.
011800 300-EXIT.
011900     EXIT.
012000
012100 310-EMIT-ONE-CHAR.
012200     ADD 1 TO OUT-SUB.
012300     IF TOK-LEN <= CURR-TOK-LEN
012400             MOVE CURR-TOK-TEXT(TOK-LEN:1) TO NORM-OUT-CHAR(OUT-SUB)
012500     ELSE
012600             MOVE SPACE TO NORM-OUT-CHAR(OUT-SUB).
012700 310-EXIT.
012800     EXIT.
