000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PEDCNV.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/12/02.
000700 DATE-COMPILED. 03/12/02.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CONVERTS A PLINK .PED GENOTYPE FILE (ONE LINE PER
001400*          INDIVIDUAL - FAMILY/INDIVIDUAL/PARENT/SEX/PHENOTYPE
001500*          COLUMNS FOLLOWED BY TWO ALLELE CHARACTERS PER GENETIC
001600*          SITE) INTO A CSV MATRIX OF SITE-VS-MAJOR-ALLELE MATCH
001700*          CODES.  CALLED FROM SNPDRIVR FOR SNPPARM-MODE "0".
001800*
001900*          RUNS THE FILE IN TWO SEQUENTIAL PASSES OVER UT-S-
002000*          SNPIN - A SUM PASS THAT TALLIES PER-SITE A/C/G/T/
002100*          UNKNOWN FREQUENCIES, AND A RESULTS PASS THAT RE-CODES
002200*          EACH LINE AGAINST THE MAJOR ALLELE DERIVED BETWEEN THE
002300*          TWO PASSES.  THE ORIGINAL DESK-TOP VERSION OF THIS
002400*          CONVERSION SPLIT EACH PASS ACROSS FOUR WORKER THREADS
002500*          OVER DISJOINT LINE RANGES AND MERGED THEIR OUTPUT
002600*          FILES BACK TOGETHER; ON THIS SHOP'S IRON THE SAME TWO
002700*          PASSES RUN SEQUENTIALLY OVER ONE OPEN OF UT-S-SNPIN
002800*          PER PASS - THE ANSWER IS IDENTICAL, THE MERGE STEP
002900*          SIMPLY IS NOT NEEDED.
003000******************************************************************
003100* 03/12/02 JS  ORIGINAL
003200* 03/19/02 JS  ADDED PED-LINE-TOKENS SCAN TABLE - THE FIRST CUT
003300*              RE-SCANNED THE LINE FROM COLUMN 1 FOR EVERY SITE,
003400*              WHICH WAS FAR TOO SLOW ON A FULL-SIZE PANEL
003500* 09/25/02 RD  Y2K-STYLE REVIEW OF THE RESULTS PASS - CONFIRMED
003600*              THE 4-THEN-5 MISSING DATA ESCALATION MATCHES THE
003700*              DESK-TOP TOOL'S OUTPUT BYTE FOR BYTE ON CR-02-0177
003800* 04/02/03 RD  BLANK-LINE CHECK IN 300-RESULTS-PASS               040203RD
003900*              ZERO-LENGTH LINE WAS ABENDING ON SUBSCRIPT ERROR
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000            ASSIGN TO UT-S-SYSOUT
005100            ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT PEDIN
005400            ASSIGN TO UT-S-SNPIN
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS PEDIN-STATUS.
005700
005800     SELECT PEDOUT
005900            ASSIGN TO UT-S-SNPOUT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS PEDOUT-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SYSOUT
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 130 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS SYSOUT-REC.
007100 01  SYSOUT-REC                  PIC X(130).
007200 01  SYSOUT-REC-CHARS REDEFINES SYSOUT-REC.
007300     05  SYSOUT-REC-CHAR OCCURS 130 TIMES PIC X(01).
007400
007500****** ONE LINE PER INDIVIDUAL - SEE SNPPEDW FOR THE IN-MEMORY
007600****** LAYOUT THIS GETS TOKENIZED INTO
007700 FD  PEDIN
007800     RECORD IS VARYING IN SIZE
007900             FROM 1 TO 32000 CHARACTERS
008000             DEPENDING ON PED-IN-REC-LEN.
008100 01  PEDIN-REC                   PIC X(32000).
008200
008300 FD  PEDOUT
008400     RECORD IS VARYING IN SIZE
008500             FROM 1 TO 4100 CHARACTERS
008600             DEPENDING ON PED-OUT-REC-LEN.
008700 01  PEDOUT-REC                  PIC X(4100).
008800
008900 WORKING-STORAGE SECTION.
009000 01  FILE-STATUS-CODES.
009100     05  PEDIN-STATUS             PIC X(02).
009200         88  PEDIN-OK             VALUE "00".
009300     05  PEDOUT-STATUS            PIC X(02).
009400         88  PEDOUT-OK            VALUE "00".
009500     05  FILLER                   PIC X(01) VALUE SPACE.
009600
009700 01  REC-LEN-FLDS.
009800     05  PED-IN-REC-LEN           PIC 9(05) COMP.
009900     05  PED-OUT-REC-LEN          PIC 9(05) COMP.
010000
010100 COPY SNPPEDW.
010200
010300****** SINGLE-PASS LINE TOKENIZER - ONE ENTRY PER WHITESPACE-
010400****** DELIMITED TOKEN ON THE CURRENT PEDIN-REC/PED-INPUT-LINE
010500 01  PED-LINE-TOKENS.
010600     05  PED-LINE-TOKEN-COUNT     PIC 9(05) COMP.
010700     05  FILLER                   PIC X(01) VALUE SPACE.
010800     05  PED-LINE-TOKEN-ENTRY OCCURS 1 TO 4006 TIMES
010900             DEPENDING ON PED-LINE-TOKEN-COUNT
011000             INDEXED BY PED-TOK-IDX.
011100         10  PED-TOK-START        PIC 9(05) COMP.
011200         10  PED-TOK-LEN          PIC 9(05) COMP.
011300
011400 01  COUNTERS-AND-ACCUMULATORS.
011500     05  RECORDS-READ             PIC 9(09) COMP.
011600     05  RECORDS-WRITTEN          PIC 9(09) COMP.
011700     05  SCAN-SUB                 PIC 9(05) COMP.
011800     05  SITE-SUB                 PIC 9(05) COMP.
011900     05  ALLELE1-TOK-NBR          PIC 9(05) COMP.
012000     05  ALLELE2-TOK-NBR          PIC 9(05) COMP.
012100     05  OUT-SUB                  PIC 9(05) COMP.
012200     05  MAJOR-INDEX-OUT          PIC 9(02) COMP.
012300
012400 01  FREQ-BUCKET-TABLE.
012500     05  FREQ-BUCKET-CT OCCURS 17 TIMES PIC 9(07) COMP.
012600
012700 01  MISC-WS-FLDS.
012800     05  PARA-NAME                PIC X(30) VALUE SPACE.
012900     05  W-CHAR                   PIC X(01).
013000     05  TAB-CHAR                 PIC X(01).
013100     05  IN-TOKEN-SW              PIC X(01) VALUE "N".
013200         88  IN-TOKEN             VALUE "Y".
013300     05  ALLELE1-CHAR             PIC X(01).
013400     05  ALLELE2-CHAR             PIC X(01).
013500     05  RESULT-CODE              PIC 9(01) COMP.
013600     05  PHENOTYPE-PAD            PIC X(255).
013700     05  RETURN-LTH-LK            PIC S9(4).
013800     05  ZERO-VAL                 PIC S9(04) COMP VALUE ZERO.
013900     05  ONE-VAL                  PIC S9(04) COMP VALUE +1.
014000
014100 01  FLAGS-AND-SWITCHES.
014200     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
014300         88  NO-MORE-DATA         VALUE "N".
014400     05  BLANK-LINE-SW            PIC X(01) VALUE "N".
014500         88  LINE-IS-BLANK        VALUE "Y".
014600
014700 COPY SNPABND.
014800 01  ABEND-REC-CHARS REDEFINES ABEND-REC.
014900     05  ABEND-REC-CHAR OCCURS 129 TIMES PIC X(01).
015000
015100 PROCEDURE DIVISION.
015200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015300     PERFORM 100-MAINLINE THRU 100-EXIT.
015400     PERFORM 999-CLEANUP THRU 999-EXIT.
015500     MOVE +0 TO RETURN-CODE.
015600     GOBACK.
015700
015800 000-HOUSEKEEPING.
015900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016000     DISPLAY "******** BEGIN JOB PEDCNV ********".
016100     MOVE X"09" TO TAB-CHAR.
016200     OPEN OUTPUT SYSOUT.
016300     OPEN INPUT PEDIN.
016400     PERFORM 910-READ-PEDIN THRU 910-EXIT.
016500     IF NO-MORE-DATA
016600             MOVE "000-HOUSEKEEPING" TO ABEND-PARA
016700             MOVE "EMPTY PED INPUT FILE" TO ABEND-REASON
016800             GO TO 1000-ABEND-RTN.
016900     PERFORM 150-TOKENIZE-LINE THRU 150-EXIT.
017000     COMPUTE PED-SITE-COUNT =
017100             (PED-LINE-TOKEN-COUNT - 6) / 2.
017200     IF PED-SITE-COUNT NOT > ZERO
017300             MOVE "000-HOUSEKEEPING" TO ABEND-PARA
017400             MOVE "DERIVED SITE COUNT NOT POSITIVE" TO
017500                  ABEND-REASON
017600             MOVE PED-LINE-TOKEN-COUNT TO ACTUAL-VAL
017700             GO TO 1000-ABEND-RTN.
017800     CLOSE PEDIN.
017900 000-EXIT.
018000     EXIT.
018100
018200 100-MAINLINE.
018300     MOVE "100-MAINLINE" TO PARA-NAME.
018400     PERFORM 200-SUM-PASS THRU 200-EXIT.
018500     PERFORM 250-DERIVE-MAJORS THRU 250-EXIT.
018600     PERFORM 300-RESULTS-PASS THRU 300-EXIT.
018700 100-EXIT.
018800     EXIT.
018900
019000******************************************************************
019100* SUM PASS - TALLY A/C/G/T/UNKNOWN COUNTS PER SITE
019200******************************************************************
019300 200-SUM-PASS.
019400     MOVE "200-SUM-PASS" TO PARA-NAME.
019500     INITIALIZE PED-SITE-ENTRY(1) ALL TO PED-SITE-ENTRY
019600             (PED-SITE-COUNT).
019700     OPEN INPUT PEDIN.
019800     MOVE "Y" TO MORE-DATA-SW.
019900     PERFORM 910-READ-PEDIN THRU 910-EXIT.
020000     PERFORM 210-SUM-ONE-LINE THRU 210-EXIT
020100             UNTIL NO-MORE-DATA.
020200     CLOSE PEDIN.
020300 200-EXIT.
020400     EXIT.
020500
020600 210-SUM-ONE-LINE.
020700     PERFORM 150-TOKENIZE-LINE THRU 150-EXIT.
020800     PERFORM 220-SUM-ONE-SITE THRU 220-EXIT
020900             VARYING SITE-SUB FROM 1 BY 1
021000             UNTIL SITE-SUB > PED-SITE-COUNT.
021100     PERFORM 910-READ-PEDIN THRU 910-EXIT.
021200 210-EXIT.
021300     EXIT.
021400
021500 220-SUM-ONE-SITE.
021600     COMPUTE ALLELE1-TOK-NBR = 5 + (2 * SITE-SUB).
021700     COMPUTE ALLELE2-TOK-NBR = 6 + (2 * SITE-SUB).
021800     SET PED-SITE-IDX TO SITE-SUB.
021900     IF ALLELE1-TOK-NBR <= PED-LINE-TOKEN-COUNT
022000             SET PED-TOK-IDX TO ALLELE1-TOK-NBR
022100             MOVE PED-INPUT-CHAR(PED-TOK-START(PED-TOK-IDX))
022200                     TO ALLELE1-CHAR
022300             PERFORM 230-TALLY-ONE-ALLELE THRU 230-EXIT.
022400     IF ALLELE2-TOK-NBR <= PED-LINE-TOKEN-COUNT
022500             SET PED-TOK-IDX TO ALLELE2-TOK-NBR
022600             MOVE PED-INPUT-CHAR(PED-TOK-START(PED-TOK-IDX))
022700                     TO ALLELE1-CHAR
022800             PERFORM 230-TALLY-ONE-ALLELE THRU 230-EXIT.
022900 220-EXIT.
023000     EXIT.
023100
023200 230-TALLY-ONE-ALLELE.
023300     EVALUATE TRUE
023400         WHEN ALLELE1-CHAR = "A" OR ALLELE1-CHAR = "a"
023500             ADD 1 TO PED-FREQ-A(PED-SITE-IDX)
023600         WHEN ALLELE1-CHAR = "C" OR ALLELE1-CHAR = "c"
023700             ADD 1 TO PED-FREQ-C(PED-SITE-IDX)
023800         WHEN ALLELE1-CHAR = "G" OR ALLELE1-CHAR = "g"
023900             ADD 1 TO PED-FREQ-G(PED-SITE-IDX)
024000         WHEN ALLELE1-CHAR = "T" OR ALLELE1-CHAR = "t"
024100             ADD 1 TO PED-FREQ-T(PED-SITE-IDX)
024200         WHEN OTHER
024300             ADD 1 TO PED-FREQ-U(PED-SITE-IDX)
024400     END-EVALUATE.
024500 230-EXIT.
024600     EXIT.
024700
024800******************************************************************
024900* DERIVE MAJORS - STRICT-MAX BUCKET SCAN OVER A/C/G/T ONLY
025000******************************************************************
025100 250-DERIVE-MAJORS.
025200     MOVE "250-DERIVE-MAJORS" TO PARA-NAME.
025300     PERFORM 260-DERIVE-ONE-SITE THRU 260-EXIT
025400             VARYING SITE-SUB FROM 1 BY 1
025500             UNTIL SITE-SUB > PED-SITE-COUNT.
025600 250-EXIT.
025700     EXIT.
025800
025900 260-DERIVE-ONE-SITE.
026000     SET PED-SITE-IDX TO SITE-SUB.
026100     MOVE PED-FREQ-A(PED-SITE-IDX) TO FREQ-BUCKET-CT(1).
026200     MOVE PED-FREQ-C(PED-SITE-IDX) TO FREQ-BUCKET-CT(2).
026300     MOVE PED-FREQ-G(PED-SITE-IDX) TO FREQ-BUCKET-CT(3).
026400     MOVE PED-FREQ-T(PED-SITE-IDX) TO FREQ-BUCKET-CT(4).
026500     CALL "SNPMAJC" USING FREQ-BUCKET-TABLE, 4, MAJOR-INDEX-OUT.
026600     EVALUATE MAJOR-INDEX-OUT
026700         WHEN 1  MOVE "A" TO PED-MAJOR-BASE(PED-SITE-IDX)
026800         WHEN 2  MOVE "C" TO PED-MAJOR-BASE(PED-SITE-IDX)
026900         WHEN 3  MOVE "G" TO PED-MAJOR-BASE(PED-SITE-IDX)
027000         WHEN 4  MOVE "T" TO PED-MAJOR-BASE(PED-SITE-IDX)
027100     END-EVALUATE.
027200 260-EXIT.
027300     EXIT.
027400
027500******************************************************************
027600* RESULTS PASS - RE-CODE EACH LINE AGAINST THE SITE MAJOR BASE
027700******************************************************************
027800 300-RESULTS-PASS.
027900     MOVE "300-RESULTS-PASS" TO PARA-NAME.
028000     OPEN INPUT PEDIN.
028100     OPEN OUTPUT PEDOUT.
028200     MOVE "Y" TO MORE-DATA-SW.
028300     PERFORM 910-READ-PEDIN THRU 910-EXIT.
028400     PERFORM 310-RESULT-ONE-LINE THRU 310-EXIT
028500             UNTIL NO-MORE-DATA.
028600     CLOSE PEDIN.
028700     CLOSE PEDOUT.
028800 300-EXIT.
028900     EXIT.
029000
029100 310-RESULT-ONE-LINE.
029200     MOVE "N" TO BLANK-LINE-SW.
029300     IF PED-IN-REC-LEN = ZERO
029400             MOVE "Y" TO BLANK-LINE-SW.
029500     PERFORM 150-TOKENIZE-LINE THRU 150-EXIT.
029600     IF PED-LINE-TOKEN-COUNT < 6
029700             MOVE "Y" TO BLANK-LINE-SW.
029800
029900     MOVE SPACES TO PED-RESULT-LINE.
030000     MOVE ZERO TO OUT-SUB.
030100
030200     IF LINE-IS-BLANK
030300             MOVE "?" TO PED-PHENOTYPE
030400     ELSE
030500             SET PED-TOK-IDX TO 6
030600             MOVE PED-INPUT-LINE(PED-TOK-START(PED-TOK-IDX):
030700                  PED-TOK-LEN(PED-TOK-IDX)) TO PED-PHENOTYPE.
030800
030900     PERFORM 320-APPEND-PHENOTYPE THRU 320-EXIT.
031000
031100     PERFORM 330-RESULT-ONE-SITE THRU 330-EXIT
031200             VARYING SITE-SUB FROM 1 BY 1
031300             UNTIL SITE-SUB > PED-SITE-COUNT.
031400
031500     MOVE OUT-SUB TO PED-OUT-REC-LEN.
031600     MOVE PED-RESULT-LINE TO PEDOUT-REC.
031700     WRITE PEDOUT-REC.
031800     ADD 1 TO RECORDS-WRITTEN.
031900
032000     PERFORM 910-READ-PEDIN THRU 910-EXIT.
032100 310-EXIT.
032200     EXIT.
032300
032400 320-APPEND-PHENOTYPE.
032500     MOVE SPACES TO PHENOTYPE-PAD.
032600     MOVE PED-PHENOTYPE TO PHENOTYPE-PAD.
032700     CALL "SNPSTRL" USING PHENOTYPE-PAD, RETURN-LTH-LK.
032800     IF RETURN-LTH-LK = ZERO
032900             MOVE 1 TO RETURN-LTH-LK
033000             MOVE "-" TO PHENOTYPE-PAD.
033100     MOVE PHENOTYPE-PAD(1:RETURN-LTH-LK)
033200             TO PED-RESULT-LINE(1:RETURN-LTH-LK).
033300     MOVE RETURN-LTH-LK TO OUT-SUB.
033400 320-EXIT.
033500     EXIT.
033600
033700 330-RESULT-ONE-SITE.
033800     IF LINE-IS-BLANK
033900             MOVE 5 TO RESULT-CODE
034000     ELSE
034100             PERFORM 340-RECODE-ONE-SITE THRU 340-EXIT.
034200     SET PED-RESULT-IDX TO SITE-SUB.
034300     MOVE RESULT-CODE TO PED-RESULT-CODE(PED-RESULT-IDX).
034400     ADD 1 TO OUT-SUB.
034500     MOVE "," TO PED-RESULT-CHAR(OUT-SUB).
034600     ADD 1 TO OUT-SUB.
034700     MOVE RESULT-CODE TO PED-RESULT-CHAR(OUT-SUB).
034800 330-EXIT.
034900     EXIT.
035000
035100 340-RECODE-ONE-SITE.
035200     COMPUTE ALLELE1-TOK-NBR = 5 + (2 * SITE-SUB).
035300     COMPUTE ALLELE2-TOK-NBR = 6 + (2 * SITE-SUB).
035400     MOVE "0" TO ALLELE1-CHAR ALLELE2-CHAR.
035500     IF ALLELE1-TOK-NBR <= PED-LINE-TOKEN-COUNT
035600             SET PED-TOK-IDX TO ALLELE1-TOK-NBR
035700             MOVE PED-INPUT-CHAR(PED-TOK-START(PED-TOK-IDX))
035800                     TO ALLELE1-CHAR.
035900     IF ALLELE2-TOK-NBR <= PED-LINE-TOKEN-COUNT
036000             SET PED-TOK-IDX TO ALLELE2-TOK-NBR
036100             MOVE PED-INPUT-CHAR(PED-TOK-START(PED-TOK-IDX))
036200                     TO ALLELE2-CHAR.
036300
036400     SET PED-SITE-IDX TO SITE-SUB.
036500     MOVE ZERO TO RESULT-CODE.
036600     PERFORM 350-RECODE-ONE-ALLELE THRU 350-EXIT.
036700     MOVE ALLELE2-CHAR TO ALLELE1-CHAR.
036800     PERFORM 350-RECODE-ONE-ALLELE THRU 350-EXIT.
036900 340-EXIT.
037000     EXIT.
037100
037200 350-RECODE-ONE-ALLELE.
037300*    ALLELE1-CHAR CARRIES WHICHEVER OF THE TWO ALLELES IS BEING
037400*    SCORED THIS CALL - SEE 340-RECODE-ONE-SITE ABOVE.
037500     EVALUATE TRUE
037600         WHEN ALLELE1-CHAR = "A" OR ALLELE1-CHAR = "a" OR
037700              ALLELE1-CHAR = "C" OR ALLELE1-CHAR = "c" OR
037800              ALLELE1-CHAR = "G" OR ALLELE1-CHAR = "g" OR
037900              ALLELE1-CHAR = "T" OR ALLELE1-CHAR = "t"
038000             IF NOT (ALLELE1-CHAR = PED-MAJOR-BASE(PED-SITE-IDX)
038100                 OR (ALLELE1-CHAR = "a" AND
038200                     PED-MAJOR-BASE(PED-SITE-IDX) = "A")
038300                 OR (ALLELE1-CHAR = "c" AND
038400                     PED-MAJOR-BASE(PED-SITE-IDX) = "C")
038500                 OR (ALLELE1-CHAR = "g" AND
038600                     PED-MAJOR-BASE(PED-SITE-IDX) = "G")
038700                 OR (ALLELE1-CHAR = "t" AND
038800                     PED-MAJOR-BASE(PED-SITE-IDX) = "T"))
038900                     ADD 1 TO RESULT-CODE
039000         WHEN OTHER
039100             IF RESULT-CODE = 4
039200                     MOVE 5 TO RESULT-CODE
039300             ELSE
039400                     MOVE 4 TO RESULT-CODE
039500     END-EVALUATE.
039600 350-EXIT.
039700     EXIT.
039800
039900******************************************************************
040000* LINE TOKENIZER - ONE FORWARD SCAN, NO RE-SCAN PER SITE
040100******************************************************************
040200 150-TOKENIZE-LINE.
040300     MOVE ZERO TO PED-LINE-TOKEN-COUNT.
040400     MOVE "N" TO IN-TOKEN-SW.
040500     PERFORM 160-SCAN-ONE-CHAR THRU 160-EXIT
040600             VARYING SCAN-SUB FROM 1 BY 1
040700             UNTIL SCAN-SUB > PED-IN-REC-LEN.
040800 150-EXIT.
040900     EXIT.
041000
041100 160-SCAN-ONE-CHAR.
041200     MOVE PED-INPUT-CHAR(SCAN-SUB) TO W-CHAR.
041300     IF W-CHAR = SPACE OR W-CHAR = TAB-CHAR
041400             MOVE "N" TO IN-TOKEN-SW
041500     ELSE
041600             IF NOT IN-TOKEN
041700                     IF PED-LINE-TOKEN-COUNT < 4006
041800                             ADD 1 TO PED-LINE-TOKEN-COUNT
041900                             SET PED-TOK-IDX TO
042000                                 PED-LINE-TOKEN-COUNT
042100                             MOVE SCAN-SUB TO
042200                                 PED-TOK-START(PED-TOK-IDX)
042300                             MOVE 1 TO
042400                                 PED-TOK-LEN(PED-TOK-IDX)
042500                     END-IF
042600                     MOVE "Y" TO IN-TOKEN-SW
042700             ELSE
042800                     SET PED-TOK-IDX TO PED-LINE-TOKEN-COUNT
042900                     ADD 1 TO PED-TOK-LEN(PED-TOK-IDX)
043000             END-IF
043100     END-IF.
043200 160-EXIT.
043300     EXIT.
043400
043500 800-OPEN-FILES.
043600*    (FILES ARE OPENED/CLOSED PER-PASS ABOVE - THIS PARAGRAPH IS
043700*     KEPT FOR THE SHOP'S STANDARD PARAGRAPH-NUMBERING SCHEME)
043800 800-EXIT.
043900     EXIT.
044000
044100 850-CLOSE-FILES.
044200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
044300     CLOSE SYSOUT.
044400 850-EXIT.
044500     EXIT.
044600
044700 910-READ-PEDIN.
044800     READ PEDIN INTO PEDIN-REC
044900         AT END MOVE "N" TO MORE-DATA-SW
045000         GO TO 910-EXIT
045100     END-READ.
045200     ADD 1 TO RECORDS-READ.
045300     MOVE SPACES TO PED-INPUT-LINE.
045400     IF PED-IN-REC-LEN > ZERO
045500             MOVE PEDIN-REC(1:PED-IN-REC-LEN)
045600                     TO PED-INPUT-LINE(1:PED-IN-REC-LEN).
045700 910-EXIT.
045800     EXIT.
045900
046000 999-CLEANUP.
046100     MOVE "999-CLEANUP" TO PARA-NAME.
046200     DISPLAY "RECORDS READ      = " RECORDS-READ.
046300     DISPLAY "RECORDS WRITTEN   = " RECORDS-WRITTEN.
046400     DISPLAY "SITE COUNT        = " PED-SITE-COUNT.
046500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046600     DISPLAY "******** NORMAL END OF JOB PEDCNV ********".
046700 999-EXIT.
046800     EXIT.
046900
047000 1000-ABEND-RTN.
047100     WRITE SYSOUT-REC FROM ABEND-REC.
047200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047300     DISPLAY "*** ABNORMAL END OF JOB - PEDCNV ***" UPON CONSOLE.
047400     DIVIDE ZERO-VAL INTO ONE-VAL.
