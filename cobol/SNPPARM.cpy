000100******************************************************************
000200* COPYBOOK SNPPARM
000300* SYSIN PARAMETER CARD FOR THE SNP CONVERSION SUITE DRIVER.
000400* ONE 80-BYTE CARD, READ ONCE BY SNPDRIVR, CARRYING THE MODE
000500* CODE AND THE TWO LOGICAL FILE NAMES THE JOB STEP'S JCL
000600* ASSIGNED TO UT-S-SNPIN/UT-S-SNPOUT.  ONE CARD PER RUN, READ
000700* BY SNPDRIVR BEFORE IT CALLS THE CHOSEN CONVERTER - THIS
000800* SHOP'S BATCH STEPS TAKE A PARM CARD, NOT A PARAMETER LIST.
000900******************************************************************
001000* 031502 JS  ORIGINAL CARD LAYOUT
001100* 040903 RD  WIDENED DSN FIELDS TO 30 FOR LONGER CATALOGED NAMES
001200******************************************************************
001300 01  SNPPARM-CARD.
001400     05  SNPPARM-MODE            PIC X(01).
001500         88  SNPPARM-MODE-PED-CSV   VALUE "0".
001600         88  SNPPARM-MODE-VCF-CSV   VALUE "1".
001700         88  SNPPARM-MODE-HMP-CSV   VALUE "2".
001800         88  SNPPARM-MODE-VCF-HMP   VALUE "3".
001900         88  SNPPARM-MODE-HMP-VCF   VALUE "4".
002000     05  FILLER                  PIC X(01) VALUE SPACE.
002100     05  SNPPARM-IN-DSN          PIC X(30).
002200     05  FILLER                  PIC X(01) VALUE SPACE.
002300     05  SNPPARM-OUT-DSN         PIC X(30).
002400     05  FILLER                  PIC X(17) VALUE SPACE.
