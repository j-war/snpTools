000100******************************************************************
000200* COPYBOOK SNPVCFW
000300* WORKING STORAGE FOR THE VCF TO CSV AND VCF TO HMP CONVERSIONS
000400* CARRIED BY VCFCNV.  ONE OCCURRENCE OF VCF-SITE-ENTRY PER DATA
000500* LINE (ONE VARIANT); ONE OCCURRENCE OF VCF-SAMPLE-ENTRY PER
000600* SAMPLE COLUMN ON THE "#CHROM..." HEADER LINE.
000700*
000800* VCF-MAX-SITES/VCF-MAX-SAMPLES BOUND A SINGLE VCFCNV RUN, THE
000900* SAME AS THE PED AND HMP WORKING STORAGE.
001000******************************************************************
001100* 031502 JS  ORIGINAL LAYOUT
001200* 061502 JS  ADDED VCF-SITE-ALLELES (REF,ALT) FOR THE HMP OUTPUT
001300*            PATH AND VCF-NORM-LINE FOR THE NORMALIZE PASS
001400* 091503 RD  ADDED VCF-RESULT-CHARS REDEFINES FOR IN-PLACE EDIT
001500* 061204 JS  WIDENED VCF-REF/VCF-ALT - VCF-ALT NOW CARRIES THE    061204JS
001600*            RAW, POSSIBLY COMMA-JOINED ALT LIST AS READ OFF THE
001700*            DATA LINE (SITES WITH MORE THAN ONE ALTERNATE ALLELE
001800*            ARE VALID VCF AND WERE BEING MISCODED AS BAD DATA) -
001900*            VCF-SITE-ALLELES NOW ACTUALLY POPULATED (REF + "," +
002000*            ALT, AS-AUTHORED) AND USED TO RESOLVE A SAMPLE'S
002100*            ALLELE INDEX TO ITS BASE LETTER.  WIDENED VCF-GENO-
002200*            ENTRY TO CARRY ANY PLOIDY WIDTH THE CSV PATH DETECTS,
002300*            NOT JUST THE DIPLOID 3-CHARACTER CASE.
002400******************************************************************
002500 77  VCF-MAX-SITES               PIC 9(5) VALUE 02000.
002600 77  VCF-MAX-SAMPLES             PIC 9(5) VALUE 00300.
002700 77  VCF-MAX-LINE-LEN            PIC 9(5) VALUE 32000.
002800 77  VCF-MAX-NORM-LEN            PIC 9(5) VALUE 01200.
002900 77  VCF-MAX-RESULT-LEN          PIC 9(5) VALUE 04100.
003000 77  VCF-MIN-HDR-COLUMNS         PIC 9(02) VALUE 08.
003100 77  VCF-MAX-HDR-COLUMNS         PIC 9(02) VALUE 09.
003200
003300 01  VCF-INPUT-LINE              PIC X(32000).
003400 01  VCF-INPUT-CHARS REDEFINES VCF-INPUT-LINE.
003500     05  VCF-INPUT-CHAR OCCURS 32000 TIMES PIC X(01).
003600
003700 01  VCF-RESULT-LINE             PIC X(4100).
003800 01  VCF-RESULT-CHARS REDEFINES VCF-RESULT-LINE.
003900     05  VCF-RESULT-CHAR OCCURS 4100 TIMES PIC X(01).
004000
004100 01  VCF-SAMPLE-TABLE.
004200     05  VCF-SAMPLE-COUNT         PIC 9(05) COMP.
004300     05  FILLER                   PIC X(01) VALUE SPACE.
004400     05  VCF-SAMPLE-ENTRY OCCURS 1 TO 300 TIMES
004500             DEPENDING ON VCF-SAMPLE-COUNT
004600             INDEXED BY VCF-SAMPLE-IDX.
004700         10  VCF-SAMPLE-ID        PIC X(20).
004800
004900 01  VCF-SITE-TABLE.
005000     05  VCF-SITE-COUNT           PIC 9(05) COMP.
005100     05  VCF-PLOIDY               PIC 9(02) COMP.
005200     05  VCF-HDR-COLUMN-COUNT     PIC 9(02) COMP.
005300     05  FILLER                   PIC X(01) VALUE SPACE.
005400     05  VCF-SITE-ENTRY OCCURS 1 TO 2000 TIMES
005500             DEPENDING ON VCF-SITE-COUNT
005600             INDEXED BY VCF-SITE-IDX.
005700         10  VCF-CHROM            PIC X(10).
005800         10  VCF-POS              PIC 9(10).
005900         10  VCF-ID               PIC X(20).
006000         10  VCF-REF              PIC X(10).
006100         10  VCF-ALT              PIC X(20).
006200         10  VCF-SITE-ALLELES     PIC X(40).
006300         10  VCF-NORM-LINE        PIC X(1200).
006400
006500 01  VCF-DETAIL-WORK-AREA.
006600     05  VCF-GENO-ENTRY           PIC X(07).
006700     05  FILLER                   PIC X(01) VALUE SPACE.
006800 01  VCF-GENO-ENTRY-TBL REDEFINES VCF-DETAIL-WORK-AREA.
006900     05  VCF-GENO-CHAR OCCURS 7 TIMES PIC X(01).
007000     05  FILLER                   PIC X(01).
