000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SNPMAJC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/90.
000700 DATE-COMPILED. 04/02/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SCANS A FREQUENCY-BUCKET TABLE (UP TO 17 ENTRIES -
001300*          THE A/C/G/T/UNKNOWN PED TABLE PASSES 4, THE 17-CODE
001400*          IUPAC HMP TABLE PASSES ALL 17) AND RETURNS THE
001500*          1-BASED INDEX OF THE BUCKET WITH THE STRICTLY
001600*          HIGHEST COUNT - I.E. THE MAJOR ALLELE/SYMBOL AT ONE
001700*          SITE.  A STRICT GREATER-THAN COMPARE MEANS THE
001800*          FIRST BUCKET TO REACH THE HIGH-WATER MARK WINS A
001900*          TIE; THERE IS NO SECONDARY TIE-BREAK.
002000*
002100*          CALLED ONCE PER SITE BY PEDCNV'S AND HMPCNV'S
002200*          250-DERIVE-MAJORS PARAGRAPH.
002300*
002400*          ADAPTED FROM THE SHOP'S CLCLBCST UTILITY - THE
002500*          ORIGINAL RETURNED A NET-COST FIGURE OUT OF A CALC
002600*          RECORD; THIS VERSION KEEPS THE SAME "CALL A SMALL
002700*          CALC ROUTINE, GET A RETURN CODE BACK" SHAPE BUT
002800*          SCANS A TABLE INSTEAD OF COMPUTING A FORMULA.
002900******************************************************************
003000* 04/02/90 JS  ORIGINAL (AS CLCLBCST, PATIENT COST CALCULATOR)
003100* 02/04/97 MM  ADDED EQUIPMENT-COST BRANCH (HOSPITAL APPL ONLY -
003200*              SUPERSEDED BELOW)
003300* 09/10/98 RD  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO
003400*              CHANGE REQUIRED, SIGNED OFF PER CR-98-0411
003500* 03/22/02 JS  PORTED FORWARD FOR THE SNP CONVERSION SUITE AS
003600*              SNPMAJC - DROPPED THE COST-CALCULATION
003700*              PARAGRAPHS, ADDED THE BUCKET-SCAN LOGIC BELOW
003800* 04/05/02 JS  CONFIRMED STRICT > COMPARE (NOT >=) PER THE     040502JS
003900*              MAJOR-ALLELE TIE RULE - FIRST-FOUND MAX MUST WIN
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000 01  MISC-FIELDS.
005100     05  BKT-SUB                 PIC 9(02) COMP.
005200     05  HIGH-COUNT              PIC 9(07) COMP.
005300     05  FILLER                  PIC X(01) VALUE SPACE.
005400 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
005500     05  MISC-FIELDS-CHAR OCCURS 10 TIMES PIC X(01).
005600
005700 LINKAGE SECTION.
005800 01  FREQ-BUCKET-TABLE.
005900     05  FREQ-BUCKET-CT OCCURS 17 TIMES PIC 9(07) COMP.
006000 01  FREQ-BUCKET-BYTES REDEFINES FREQ-BUCKET-TABLE.
006100     05  FREQ-BUCKET-BYTE OCCURS 68 TIMES PIC X(01).
006200 01  BUCKET-COUNT-IN             PIC 9(02) COMP.
006300 01  MAJOR-INDEX-OUT              PIC 9(02) COMP.
006400 01  MAJOR-INDEX-OUT-ALT REDEFINES MAJOR-INDEX-OUT PIC XX.
006500
006600 PROCEDURE DIVISION USING FREQ-BUCKET-TABLE, BUCKET-COUNT-IN,
006700          MAJOR-INDEX-OUT.
006800 000-MAINLINE.
006900     MOVE ZERO TO HIGH-COUNT.
007000     MOVE 1 TO MAJOR-INDEX-OUT.
007100
007200     PERFORM 100-SCAN-ONE-BUCKET THRU 100-EXIT
007300             VARYING BKT-SUB FROM 1 BY 1
007400             UNTIL BKT-SUB > BUCKET-COUNT-IN.
007500
007600     GOBACK.
007700
007800 100-SCAN-ONE-BUCKET.
007900     IF FREQ-BUCKET-CT(BKT-SUB) > HIGH-COUNT
008000             MOVE FREQ-BUCKET-CT(BKT-SUB) TO HIGH-COUNT
008100             MOVE BKT-SUB TO MAJOR-INDEX-OUT.
008200 100-EXIT.
008300     EXIT.
