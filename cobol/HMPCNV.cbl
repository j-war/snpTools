000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HMPCNV.
000400 AUTHOR. MARY MORALES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/02.
000700 DATE-COMPILED. 03/14/02.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CONVERTS A HAPMAP (.HMP) GENOTYPE FILE - ONE HEADER
001400*          LINE OF 11 FIXED COLUMNS PLUS ONE SAMPLE ID PER
001500*          REMAINING COLUMN, THEN ONE DATA LINE PER SNP SITE -
001600*          INTO EITHER A CSV SITE-VS-MAJOR-ALLELE MATRIX OR A
001700*          VCF FILE.  CALLED FROM SNPDRIVR FOR SNPPARM-MODE "2"
001800*          (TO CSV) AND MODE "4" (TO VCF); CNV-DIRECTION-LK
001900*          TELLS THIS PROGRAM WHICH OF THE TWO OUTPUTS THE
002000*          OPERATOR ASKED FOR SO ONE LOAD MODULE COVERS BOTH.
002100*
002200*          FOUR PASSES OVER UT-S-SNPIN: A NORMALIZE PASS THAT
002300*          CALLS SNPNORM PER DATA LINE AND CAPTURES THE RS
002400*          NUMBER/CHROM/POS/STRAND METADATA, A SUM PASS THAT
002500*          TALLIES THE 17-BUCKET IUPAC FREQUENCY TABLE PER SITE,
002600*          A DERIVE-MAJORS PASS THAT CALLS SNPMAJC PER SITE, AND
002700*          A FINAL RECODE PASS THAT WRITES THE REQUESTED OUTPUT.
002800******************************************************************
002900* 03/14/02 MM  ORIGINAL
003000* 03/28/02 MM  ADDED HMP-LINE-TOKENS SCAN TABLE - SAME FIX AS
003100*              PEDCNV, ONE FORWARD SCAN INSTEAD OF A RE-SCAN
003200*              PER SAMPLE COLUMN
003300* 04/09/03 RD  ADDED 500-BUILD-VCF-HEADERS FOR THE REF/ALT
003400*              FREQUENCY-GROUP CONSTRUCTION - SEE CR-03-0298
003500* 09/30/03 RD  Y2K-STYLE REVIEW - NO DATE-SENSITIVE FIELDS IN
003600*              THIS PROGRAM, NO CHANGE REQUIRED
003700* 02/17/04 RD  CASE-FOLD ONCE PER CHAR VIA INSPECT CONVERTING     021704RD
003800*              RATHER THAN DOUBLING EVERY COMPARE
003900* 07/09/04 JS  210-NORMALIZE-ONE-LINE NOW ABENDS ON A ZERO-WIDTH  070904JS
004000*              FIRST GENOTYPE TOKEN INSTEAD OF SILENTLY DRIVING
004100*              SNPNORM AND THE REST OF THE RUN OFF A ZERO
004200*              PLOIDINESS - PER CR-04-0183
004300* 07/15/04 RD  450-GT-ONE-SLOT WAS MOVING BKT-MATCH-SUB (A       071504RD
004400*              2-DIGIT COMP FIELD) DIRECTLY INTO THE 1-BYTE GT
004500*              OUTPUT SLOT - A NUMERIC-TO-ALPHANUMERIC MOVE KEEPS
004600*              ONLY THE LEFTMOST DISPLAY DIGIT, SO ANY ALT CALL
004700*              PAST INDEX 0 CAME OUT LOOKING LIKE HOMOZYGOUS REF.
004800*              NOW BACKS THE SENTINEL OUT THROUGH A 1-DIGIT
004900*              INTERMEDIATE FIELD FIRST - SEE CR-04-0191
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000            ASSIGN TO UT-S-SYSOUT
006100            ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT HMPIN
006400            ASSIGN TO UT-S-SNPIN
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS HMPIN-STATUS.
006700
006800     SELECT HMPOUT
006900            ASSIGN TO UT-S-SNPOUT
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS HMPOUT-STATUS.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SYSOUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 130 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS SYSOUT-REC.
008100 01  SYSOUT-REC                  PIC X(130).
008200 01  SYSOUT-REC-CHARS REDEFINES SYSOUT-REC.
008300     05  SYSOUT-REC-CHAR OCCURS 130 TIMES PIC X(01).
008400
008500****** LINE 1 IS THE SAMPLE HEADER, EVERY LINE AFTER THAT IS ONE
008600****** SNP SITE - SEE SNPHMPW FOR THE IN-MEMORY LAYOUT
008700 FD  HMPIN
008800     RECORD IS VARYING IN SIZE
008900             FROM 1 TO 32000 CHARACTERS
009000             DEPENDING ON HMP-IN-REC-LEN.
009100 01  HMPIN-REC                   PIC X(32000).
009200
009300 FD  HMPOUT
009400     RECORD IS VARYING IN SIZE
009500             FROM 1 TO 4100 CHARACTERS
009600             DEPENDING ON HMP-OUT-REC-LEN.
009700 01  HMPOUT-REC                  PIC X(4100).
009800
009900 WORKING-STORAGE SECTION.
010000 01  FILE-STATUS-CODES.
010100     05  HMPIN-STATUS             PIC X(02).
010200         88  HMPIN-OK             VALUE "00".
010300     05  HMPOUT-STATUS            PIC X(02).
010400         88  HMPOUT-OK            VALUE "00".
010500     05  FILLER                   PIC X(01) VALUE SPACE.
010600
010700 01  REC-LEN-FLDS.
010800     05  HMP-IN-REC-LEN           PIC 9(05) COMP.
010900     05  HMP-OUT-REC-LEN          PIC 9(05) COMP.
011000
011100 COPY SNPHMPW.
011200
011300****** SINGLE-PASS TAB TOKENIZER - ONE ENTRY PER TAB-DELIMITED
011400****** TOKEN ON THE CURRENT HMPIN-REC/HMP-INPUT-LINE
011500 01  HMP-LINE-TOKENS.
011600     05  HMP-LINE-TOKEN-COUNT     PIC 9(05) COMP.
011700     05  FILLER                   PIC X(01) VALUE SPACE.
011800     05  HMP-LINE-TOKEN-ENTRY OCCURS 1 TO 320 TIMES
011900             DEPENDING ON HMP-LINE-TOKEN-COUNT
012000             INDEXED BY HMP-TOK-IDX.
012100         10  HMP-TOK-START        PIC 9(05) COMP.
012200         10  HMP-TOK-LEN          PIC 9(05) COMP.
012300
012400****** FREQUENCY-GROUP WORK TABLE FOR THE HMP-TO-VCF REF/ALT
012500****** BUILD - GROUPS THE 17 IUPAC BUCKETS BY TIED FREQUENCY,
012600****** ASCENDING, SO THE HIGHEST GROUP CAN SUPPLY REF
012700 01  FREQ-GROUP-WORK.
012800     05  GROUP-COUNT              PIC 9(02) COMP.
012900     05  FILLER                   PIC X(01) VALUE SPACE.
013000     05  FREQ-GROUP-ENTRY OCCURS 17 TIMES
013100             INDEXED BY GRP-IDX.
013200         10  GROUP-FREQ-VAL       PIC 9(07) COMP.
013300         10  GROUP-SYM-COUNT      PIC 9(02) COMP.
013400         10  GROUP-SYM-LIST       PIC X(40).
013500
013600****** SWAP WORK AREA FOR 519-BUBBLE-DOWN - ONE SPARE ENTRY, NOT
013700****** AN 18TH OCCURRENCE OF THE 17-SLOT TABLE ABOVE
013800 01  GROUP-SWAP-ENTRY.
013900     05  SWAP-FREQ-VAL            PIC 9(07) COMP.
014000     05  SWAP-SYM-COUNT           PIC 9(02) COMP.
014100     05  SWAP-SYM-LIST            PIC X(40).
014200
014300 01  CASE-FOLD-FLDS.
014400     05  LOWER-ALPHABET          PIC X(26) VALUE
014500             "abcdefghijklmnopqrstuvwxyz".
014600     05  UPPER-ALPHABET          PIC X(26) VALUE
014700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014800     05  FOLD-CHAR                PIC X(01).
014900
015000 01  COUNTERS-AND-ACCUMULATORS.
015100     05  RECORDS-READ             PIC 9(09) COMP.
015200     05  RECORDS-WRITTEN          PIC 9(09) COMP.
015300     05  SCAN-SUB                 PIC 9(05) COMP.
015400     05  OUT-SUB                  PIC 9(05) COMP.
015500     05  PLOIDY-SUB               PIC 9(02) COMP.
015600     05  MAJOR-INDEX-OUT          PIC 9(02) COMP.
015700     05  W-POS-NUM                PIC 9(10).
015800     05  INS-SUB                  PIC 9(02) COMP.
015900     05  MOVE-SUB                 PIC 9(02) COMP.
016000     05  HDR-TOKENS-CT            PIC 9(02) COMP.
016100
016200 01  FREQ-BUCKET-TABLE.
016300     05  FREQ-BUCKET-CT OCCURS 17 TIMES PIC 9(07) COMP.
016400
016500 01  MISC-WS-FLDS.
016600     05  PARA-NAME                PIC X(30) VALUE SPACE.
016700     05  W-CHAR                   PIC X(01).
016800     05  TAB-CHAR                 PIC X(01).
016900     05  RESULT-CODE              PIC 9(01) COMP.
017000     05  GT-DIGIT-WORK            PIC 9(01) COMP.
017100     05  BKT-MATCH-SUB            PIC 9(02) COMP.
017200     05  ALT-LIST                 PIC X(80).
017300     05  SAMPLE-ID-PAD            PIC X(255).
017400     05  STRL-LTH-WORK            PIC S9(4).
017500     05  ZERO-VAL                 PIC S9(04) COMP VALUE ZERO.
017600     05  ONE-VAL                  PIC S9(04) COMP VALUE +1.
017700
017800 01  FLAGS-AND-SWITCHES.
017900     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
018000         88  NO-MORE-DATA         VALUE "N".
018100     05  CHAR-VALID-SW            PIC X(01) VALUE "N".
018200         88  CHAR-IS-VALID        VALUE "Y".
018300
018400 COPY SNPABND.
018500 01  ABEND-REC-CHARS REDEFINES ABEND-REC.
018600     05  ABEND-REC-CHAR OCCURS 129 TIMES PIC X(01).
018700
018800 LINKAGE SECTION.
018900 01  CNV-DIRECTION-LK            PIC X(01).
019000     88  LK-TO-CSV               VALUE "C".
019100     88  LK-TO-VCF               VALUE "V".
019200
019300 PROCEDURE DIVISION USING CNV-DIRECTION-LK.
019400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019500     PERFORM 100-MAINLINE THRU 100-EXIT.
019600     PERFORM 999-CLEANUP THRU 999-EXIT.
019700     MOVE +0 TO RETURN-CODE.
019800     GOBACK.
019900
020000 000-HOUSEKEEPING.
020100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020200     DISPLAY "******** BEGIN JOB HMPCNV ********".
020300     MOVE X"09" TO TAB-CHAR.
020400     OPEN OUTPUT SYSOUT.
020500     OPEN INPUT HMPIN.
020600     MOVE HMP-HDR-COLUMNS TO HDR-TOKENS-CT.
020700     PERFORM 910-READ-HMPIN THRU 910-EXIT.
020800     IF NO-MORE-DATA
020900             MOVE "000-HOUSEKEEPING" TO ABEND-PARA
021000             MOVE "EMPTY HMP INPUT FILE" TO ABEND-REASON
021100             GO TO 1000-ABEND-RTN.
021200     PERFORM 150-TOKENIZE-LINE THRU 150-EXIT.
021300     COMPUTE HMP-SAMPLE-COUNT =
021400             HMP-LINE-TOKEN-COUNT - HMP-HDR-COLUMNS.
021500     IF HMP-SAMPLE-COUNT NOT > ZERO
021600             MOVE "000-HOUSEKEEPING" TO ABEND-PARA
021700             MOVE "DERIVED SAMPLE COUNT NOT POSITIVE" TO
021800                  ABEND-REASON
021900             MOVE HMP-LINE-TOKEN-COUNT TO ACTUAL-VAL
022000             GO TO 1000-ABEND-RTN.
022100     PERFORM 120-CAPTURE-SAMPLE-IDS THRU 120-EXIT.
022200 000-EXIT.
022300     EXIT.
022400
022500 120-CAPTURE-SAMPLE-IDS.
022600     PERFORM 130-CAPTURE-ONE-SAMPLE-ID THRU 130-EXIT
022700             VARYING HMP-SAMPLE-IDX FROM 1 BY 1
022800             UNTIL HMP-SAMPLE-IDX > HMP-SAMPLE-COUNT.
022900 120-EXIT.
023000     EXIT.
023100
023200 130-CAPTURE-ONE-SAMPLE-ID.
023300     SET HMP-TOK-IDX TO HMP-HDR-COLUMNS.
023400     SET HMP-TOK-IDX UP BY HMP-SAMPLE-IDX.
023500     MOVE SPACES TO HMP-SAMPLE-ID(HMP-SAMPLE-IDX).
023600     MOVE HMP-INPUT-LINE(HMP-TOK-START(HMP-TOK-IDX):
023700          HMP-TOK-LEN(HMP-TOK-IDX)) TO
023800          HMP-SAMPLE-ID(HMP-SAMPLE-IDX).
023900 130-EXIT.
024000     EXIT.
024100
024200 100-MAINLINE.
024300     MOVE "100-MAINLINE" TO PARA-NAME.
024400     PERFORM 200-NORMALIZE-PASS THRU 200-EXIT.
024500     PERFORM 260-DERIVE-MAJORS THRU 260-EXIT.
024600     IF LK-TO-CSV
024700             PERFORM 300-CSV-PASS THRU 300-EXIT
024800     ELSE
024900             PERFORM 400-VCF-PASS THRU 400-EXIT.
025000 100-EXIT.
025100     EXIT.
025200
025300******************************************************************
025400* NORMALIZE PASS - ONE SITE ENTRY PER DATA LINE.  CAPTURES THE
025500* RS/CHROM/POS/STRAND METADATA AND THE SNPNORM GENOTYPE LIST,
025600* AND TALLIES THE 17-BUCKET FREQUENCY TABLE IN THE SAME PASS.
025700* HMP-PLOIDY IS DERIVED OFF SITE 1'S FIRST SAMPLE TOKEN AND IS
025800* ABENDED ON IF ZERO - SEE 070904JS BELOW
025900******************************************************************
026000 200-NORMALIZE-PASS.
026100     MOVE "200-NORMALIZE-PASS" TO PARA-NAME.
026200     MOVE ZERO TO HMP-SITE-COUNT.
026300     PERFORM 210-NORMALIZE-ONE-LINE THRU 210-EXIT
026400             UNTIL NO-MORE-DATA.
026500     CLOSE HMPIN.
026600 200-EXIT.
026700     EXIT.
026800
026900 210-NORMALIZE-ONE-LINE.
027000     PERFORM 910-READ-HMPIN THRU 910-EXIT.
027100     IF NO-MORE-DATA
027200             GO TO 210-EXIT.
027300     ADD 1 TO HMP-SITE-COUNT.
027400     SET HMP-SITE-IDX TO HMP-SITE-COUNT.
027500     PERFORM 150-TOKENIZE-LINE THRU 150-EXIT.
027600     PERFORM 220-CAPTURE-SITE-METADATA THRU 220-EXIT.
027700     IF HMP-SITE-COUNT = 1
027800             COMPUTE HMP-PLOIDY =
027900                     HMP-TOK-LEN(HMP-HDR-COLUMNS + 1)
028000             IF HMP-PLOIDY = ZERO
028100                     MOVE "210-NORMALIZE-ONE-LINE" TO ABEND-PARA
028200                     MOVE "SAMPLE GT TOKEN IS ZERO WIDTH - CANNOT"
028300                          & " DERIVE PLOIDINESS"
028400                          TO ABEND-REASON
028500                     GO TO 1000-ABEND-RTN
028600             END-IF.
028700     MOVE SPACES TO HMP-NORM-LINE(HMP-SITE-IDX).
028800     CALL "SNPNORM" USING HMP-INPUT-LINE, HDR-TOKENS-CT,
028900             HMP-PLOIDY, HMP-NORM-LINE(HMP-SITE-IDX).
029000     INITIALIZE HMP-SITE-FREQ(HMP-SITE-IDX, 1)
029100     PERFORM 230-TALLY-ONE-SITE THRU 230-EXIT.
029200 210-EXIT.
029300     EXIT.
029400
029500 220-CAPTURE-SITE-METADATA.
029600     SET HMP-TOK-IDX TO 1.
029700     MOVE SPACES TO HMP-RS-NUMBER(HMP-SITE-IDX).
029800     MOVE HMP-INPUT-LINE(HMP-TOK-START(1):HMP-TOK-LEN(1))
029900             TO HMP-RS-NUMBER(HMP-SITE-IDX).
030000     MOVE SPACES TO HMP-CHROM(HMP-SITE-IDX).
030100     MOVE HMP-INPUT-LINE(HMP-TOK-START(3):HMP-TOK-LEN(3))
030200             TO HMP-CHROM(HMP-SITE-IDX).
030300     MOVE ZERO TO W-POS-NUM.
030400     MOVE HMP-INPUT-LINE(HMP-TOK-START(4):HMP-TOK-LEN(4))
030500             TO W-POS-NUM.
030600     MOVE W-POS-NUM TO HMP-POS(HMP-SITE-IDX).
030700     MOVE HMP-INPUT-LINE(HMP-TOK-START(5):1)
030800             TO HMP-STRAND(HMP-SITE-IDX).
030900 220-EXIT.
031000     EXIT.
031100
031200******************************************************************
031300* SUM PASS FOLDED INTO THE NORMALIZE PASS ABOVE - ONE SCAN OF
031400* THE TAB LINE SERVES BOTH NEEDS.  TALLIES EVERY GENOTYPE
031500* CHARACTER FOR THE CURRENT SITE INTO HMP-SITE-FREQ.
031600******************************************************************
031700 230-TALLY-ONE-SITE.
031800     PERFORM 240-TALLY-ONE-SAMPLE THRU 240-EXIT
031900             VARYING HMP-SAMPLE-IDX FROM 1 BY 1
032000             UNTIL HMP-SAMPLE-IDX > HMP-SAMPLE-COUNT.
032100 230-EXIT.
032200     EXIT.
032300
032400 240-TALLY-ONE-SAMPLE.
032500     PERFORM 245-TALLY-ONE-CHAR THRU 245-EXIT
032600             VARYING PLOIDY-SUB FROM 1 BY 1
032700             UNTIL PLOIDY-SUB > HMP-PLOIDY.
032800 240-EXIT.
032900     EXIT.
033000
033100 245-TALLY-ONE-CHAR.
033200     COMPUTE SCAN-SUB =
033300             ((HMP-SAMPLE-IDX - 1) * (HMP-PLOIDY + 1))
033400             + PLOIDY-SUB.
033500     MOVE HMP-NORM-LINE(HMP-SITE-IDX)(SCAN-SUB:1) TO W-CHAR.
033600     PERFORM 700-CLASSIFY-CHAR THRU 700-EXIT.
033700     SET HMP-BKT-IDX TO BKT-MATCH-SUB.
033800     ADD 1 TO HMP-SITE-FREQ(HMP-SITE-IDX, HMP-BKT-IDX).
033900 245-EXIT.
034000     EXIT.
034100
034200******************************************************************
034300* CLASSIFY-CHAR - CASE-FOLDS ONE CHARACTER AND RETURNS ITS
034400* 1-17 BUCKET SUBSCRIPT AGAINST HMP-BUCKET-SYM.  "-" SHARES
034500* BUCKET 16 WITH "." PER THE SHOP'S IUPAC TABLE; ANYTHING NOT
034600* FOUND FALLS TO BUCKET 17 (X - COMPLETELY UNKNOWN).
034700******************************************************************
034800 700-CLASSIFY-CHAR.
034900     MOVE W-CHAR TO FOLD-CHAR.
035000     INSPECT FOLD-CHAR CONVERTING LOWER-ALPHABET TO
035100             UPPER-ALPHABET.
035200     IF FOLD-CHAR = "-" OR FOLD-CHAR = SPACE
035300             MOVE "." TO FOLD-CHAR.
035400     MOVE 17 TO BKT-MATCH-SUB.
035500     PERFORM 710-SCAN-ONE-BUCKET THRU 710-EXIT
035600             VARYING BKT-SUB FROM 1 BY 1
035700             UNTIL BKT-SUB > 17.
035800 700-EXIT.
035900     EXIT.
036000
036100 710-SCAN-ONE-BUCKET.
036200     IF FOLD-CHAR = HMP-BUCKET-SYM(BKT-SUB)
036300             MOVE BKT-SUB TO BKT-MATCH-SUB.
036400 710-EXIT.
036500     EXIT.
036600
036700******************************************************************
036800* DERIVE MAJORS - STRICT-MAX OVER ALL 17 BUCKETS PER SITE
036900******************************************************************
037000 260-DERIVE-MAJORS.
037100     MOVE "260-DERIVE-MAJORS" TO PARA-NAME.
037200     PERFORM 265-DERIVE-ONE-SITE THRU 265-EXIT
037300             VARYING HMP-SITE-IDX FROM 1 BY 1
037400             UNTIL HMP-SITE-IDX > HMP-SITE-COUNT.
037500 260-EXIT.
037600     EXIT.
037700
037800 265-DERIVE-ONE-SITE.
037900     PERFORM 267-COPY-ONE-BUCKET THRU 267-EXIT
038000             VARYING BKT-SUB FROM 1 BY 1
038100             UNTIL BKT-SUB > 17.
038200     CALL "SNPMAJC" USING FREQ-BUCKET-TABLE, 17,
038300             MAJOR-INDEX-OUT.
038400     MOVE MAJOR-INDEX-OUT TO HMP-MAJOR-BKT(HMP-SITE-IDX).
038500 265-EXIT.
038600     EXIT.
038700
038800 267-COPY-ONE-BUCKET.
038900     MOVE HMP-SITE-FREQ(HMP-SITE-IDX, BKT-SUB)
039000             TO FREQ-BUCKET-CT(BKT-SUB).
039100 267-EXIT.
039200     EXIT.
039300
039400******************************************************************
039500* CSV PASS - TRANSPOSE TO ONE OUTPUT LINE PER SAMPLE, RECODING
039600* EACH SITE'S GENOTYPE AGAINST ITS SITE MAJOR
039700******************************************************************
039800 300-CSV-PASS.
039900     MOVE "300-CSV-PASS" TO PARA-NAME.
040000     OPEN OUTPUT HMPOUT.
040100     PERFORM 310-CSV-ONE-SAMPLE THRU 310-EXIT
040200             VARYING HMP-SAMPLE-IDX FROM 1 BY 1
040300             UNTIL HMP-SAMPLE-IDX > HMP-SAMPLE-COUNT.
040400     CLOSE HMPOUT.
040500 300-EXIT.
040600     EXIT.
040700
040800 310-CSV-ONE-SAMPLE.
040900     MOVE SPACES TO HMP-RESULT-LINE.
041000     MOVE "-9" TO HMP-RESULT-LINE(1:2).
041100     MOVE 2 TO OUT-SUB.
041200     PERFORM 320-CSV-ONE-SITE THRU 320-EXIT
041300             VARYING HMP-SITE-IDX FROM 1 BY 1
041400             UNTIL HMP-SITE-IDX > HMP-SITE-COUNT.
041500     MOVE OUT-SUB TO HMP-OUT-REC-LEN.
041600     MOVE HMP-RESULT-LINE TO HMPOUT-REC.
041700     WRITE HMPOUT-REC.
041800     ADD 1 TO RECORDS-WRITTEN.
041900 310-EXIT.
042000     EXIT.
042100
042200 320-CSV-ONE-SITE.
042300     PERFORM 330-RECODE-ONE-ENTRY THRU 330-EXIT.
042400     ADD 1 TO OUT-SUB.
042500     MOVE "," TO HMP-RESULT-CHAR(OUT-SUB).
042600     ADD 1 TO OUT-SUB.
042700     MOVE RESULT-CODE TO HMP-RESULT-CHAR(OUT-SUB).
042800 320-EXIT.
042900     EXIT.
043000
043100 330-RECODE-ONE-ENTRY.
043200     MOVE ZERO TO RESULT-CODE.
043300     COMPUTE SCAN-SUB =
043400             ((HMP-SAMPLE-IDX - 1) * (HMP-PLOIDY + 1)) + 1.
043500     IF HMP-NORM-LINE(HMP-SITE-IDX)(SCAN-SUB:HMP-PLOIDY) = SPACES
043600             MOVE 5 TO RESULT-CODE
043700     ELSE
043800             PERFORM 340-RECODE-ONE-CHAR THRU 340-EXIT
043900                     VARYING PLOIDY-SUB FROM 1 BY 1
044000                     UNTIL PLOIDY-SUB > HMP-PLOIDY.
044100 330-EXIT.
044200     EXIT.
044300
044400 340-RECODE-ONE-CHAR.
044500     COMPUTE SCAN-SUB =
044600             ((HMP-SAMPLE-IDX - 1) * (HMP-PLOIDY + 1))
044700             + PLOIDY-SUB.
044800     MOVE HMP-NORM-LINE(HMP-SITE-IDX)(SCAN-SUB:1) TO W-CHAR.
044900     PERFORM 700-CLASSIFY-CHAR THRU 700-EXIT.
045000     IF BKT-MATCH-SUB < 17
045100             IF BKT-MATCH-SUB = HMP-MAJOR-BKT(HMP-SITE-IDX)
045200                     CONTINUE
045300             ELSE
045400                     ADD 1 TO RESULT-CODE
045500             END-IF
045600     ELSE
045700             IF RESULT-CODE = 4
045800                     MOVE 5 TO RESULT-CODE
045900             ELSE
046000                     MOVE 4 TO RESULT-CODE
046100             END-IF
046200     END-IF.
046300 340-EXIT.
046400     EXIT.
046500
046600******************************************************************
046700* VCF PASS - BUILD THE REF/ALT HEADER FOR EVERY SITE, WRITE THE
046800* FIXED VCF HEADER LINES, THEN ONE DATA LINE PER SITE WITH ONE
046900* GT FIELD PER SAMPLE
047000******************************************************************
047100 400-VCF-PASS.
047200     MOVE "400-VCF-PASS" TO PARA-NAME.
047300     OPEN OUTPUT HMPOUT.
047400     PERFORM 500-BUILD-VCF-HEADERS THRU 500-EXIT
047500             VARYING HMP-SITE-IDX FROM 1 BY 1
047600             UNTIL HMP-SITE-IDX > HMP-SITE-COUNT.
047700     PERFORM 410-WRITE-META-LINES THRU 410-EXIT.
047800     PERFORM 420-VCF-ONE-SITE THRU 420-EXIT
047900             VARYING HMP-SITE-IDX FROM 1 BY 1
048000             UNTIL HMP-SITE-IDX > HMP-SITE-COUNT.
048100     CLOSE HMPOUT.
048200 400-EXIT.
048300     EXIT.
048400
048500 410-WRITE-META-LINES.
048600     MOVE SPACES TO HMP-RESULT-LINE.
048700     MOVE "##fileformat=VCFv4.2" TO HMP-RESULT-LINE.
048800     MOVE 20 TO HMP-OUT-REC-LEN.
048900     MOVE HMP-RESULT-LINE TO HMPOUT-REC.
049000     WRITE HMPOUT-REC.
049100
049200     MOVE SPACES TO HMP-RESULT-LINE.
049300     MOVE "##FORMAT=<ID=GT,Number=1,Type=String,Description=""Gen"
049400          "otype"">" TO HMP-RESULT-LINE.
049500     CALL "SNPSTRL" USING HMP-RESULT-LINE(1:255), STRL-LTH-WORK.
049600     MOVE STRL-LTH-WORK TO OUT-SUB.
049700     MOVE OUT-SUB TO HMP-OUT-REC-LEN.
049800     MOVE HMP-RESULT-LINE TO HMPOUT-REC.
049900     WRITE HMPOUT-REC.
050000
050100     MOVE SPACES TO HMP-RESULT-LINE.
050200     MOVE "#CHROM	POS	ID	REF	ALT	QUAL	FILTER	INFO	FORMAT"
050300             TO HMP-RESULT-LINE.
050400     CALL "SNPSTRL" USING HMP-RESULT-LINE(1:255), STRL-LTH-WORK.
050500     MOVE STRL-LTH-WORK TO OUT-SUB.
050600     PERFORM 415-ADD-ONE-SAMPLE-HDR THRU 415-EXIT
050700             VARYING HMP-SAMPLE-IDX FROM 1 BY 1
050800             UNTIL HMP-SAMPLE-IDX > HMP-SAMPLE-COUNT.
050900     MOVE OUT-SUB TO HMP-OUT-REC-LEN.
051000     MOVE HMP-RESULT-LINE TO HMPOUT-REC.
051100     WRITE HMPOUT-REC.
051200 410-EXIT.
051300     EXIT.
051400
051500 415-ADD-ONE-SAMPLE-HDR.
051600     ADD 1 TO OUT-SUB.
051700     MOVE TAB-CHAR TO HMP-RESULT-CHAR(OUT-SUB).
051800     MOVE SPACES TO SAMPLE-ID-PAD.
051900     MOVE HMP-SAMPLE-ID(HMP-SAMPLE-IDX) TO SAMPLE-ID-PAD(1:20).
052000     CALL "SNPSTRL" USING SAMPLE-ID-PAD, STRL-LTH-WORK.
052100     MOVE STRL-LTH-WORK TO SCAN-SUB.
052200     MOVE SAMPLE-ID-PAD(1:SCAN-SUB)
052300             TO HMP-RESULT-LINE(OUT-SUB + 1:SCAN-SUB).
052400     ADD SCAN-SUB TO OUT-SUB.
052500 415-EXIT.
052600     EXIT.
052700
052800******************************************************************
052900* REF/ALT CONSTRUCTION - GROUP THE 17 BUCKETS BY TIED FREQUENCY,
053000* ASCENDING.  THE HIGHEST GROUP SUPPLIES REF; EVERYTHING ELSE,
053100* LEAST-FREQUENT GROUP FIRST, JOINS THE COMMA-SEPARATED ALT LIST.
053200******************************************************************
053300 500-BUILD-VCF-HEADERS.
053400     MOVE ZERO TO GROUP-COUNT.
053500     PERFORM 510-FILE-ONE-BUCKET THRU 510-EXIT
053600             VARYING BKT-SUB FROM 1 BY 1
053700             UNTIL BKT-SUB > 17.
053800     PERFORM 520-ASSEMBLE-REF-ALT THRU 520-EXIT.
053900 500-EXIT.
054000     EXIT.
054100
054200 510-FILE-ONE-BUCKET.
054300     IF HMP-SITE-FREQ(HMP-SITE-IDX, BKT-SUB) NOT > ZERO
054400             GO TO 510-EXIT.
054500     SET GRP-IDX TO ZERO.
054600     PERFORM 512-FIND-GROUP THRU 512-EXIT
054700             VARYING INS-SUB FROM 1 BY 1
054800             UNTIL INS-SUB > GROUP-COUNT OR GRP-IDX > ZERO.
054900     IF GRP-IDX > ZERO
055000             STRING GROUP-SYM-LIST(GRP-IDX)
055100                     DELIMITED BY SPACE
055200                     "," HMP-BUCKET-SYM(BKT-SUB)
055300                     INTO GROUP-SYM-LIST(GRP-IDX)
055400             ADD 1 TO GROUP-SYM-COUNT(GRP-IDX)
055500     ELSE
055600             ADD 1 TO GROUP-COUNT
055700             SET GRP-IDX TO GROUP-COUNT
055800             MOVE HMP-SITE-FREQ(HMP-SITE-IDX, BKT-SUB)
055900                     TO GROUP-FREQ-VAL(GRP-IDX)
056000             MOVE 1 TO GROUP-SYM-COUNT(GRP-IDX)
056100             MOVE SPACES TO GROUP-SYM-LIST(GRP-IDX)
056200             MOVE HMP-BUCKET-SYM(BKT-SUB)
056300                     TO GROUP-SYM-LIST(GRP-IDX)(1:1)
056400     END-IF.
056500 510-EXIT.
056600     EXIT.
056700
056800 512-FIND-GROUP.
056900     SET GRP-IDX TO INS-SUB.
057000     IF GROUP-FREQ-VAL(GRP-IDX) NOT =
057100             HMP-SITE-FREQ(HMP-SITE-IDX, BKT-SUB)
057200             SET GRP-IDX TO ZERO.
057300 512-EXIT.
057400     EXIT.
057500
057600* INSERTION SORT OF THE GROUP TABLE, ASCENDING BY GROUP-FREQ-VAL
057700 515-SORT-GROUPS.
057800     PERFORM 517-SORT-ONE-PASS THRU 517-EXIT
057900             VARYING INS-SUB FROM 2 BY 1
058000             UNTIL INS-SUB > GROUP-COUNT.
058100 515-EXIT.
058200     EXIT.
058300
058400 517-SORT-ONE-PASS.
058500     PERFORM 519-BUBBLE-DOWN THRU 519-EXIT
058600             VARYING MOVE-SUB FROM INS-SUB BY -1
058700             UNTIL MOVE-SUB < 2 OR
058800             GROUP-FREQ-VAL(MOVE-SUB) >= GROUP-FREQ-VAL
058900                     (MOVE-SUB - 1).
059000 517-EXIT.
059100     EXIT.
059200
059300 519-BUBBLE-DOWN.
059400     MOVE FREQ-GROUP-ENTRY(MOVE-SUB) TO GROUP-SWAP-ENTRY.
059500     MOVE FREQ-GROUP-ENTRY(MOVE-SUB - 1) TO
059600             FREQ-GROUP-ENTRY(MOVE-SUB).
059700     MOVE GROUP-SWAP-ENTRY TO FREQ-GROUP-ENTRY(MOVE-SUB - 1).
059800 519-EXIT.
059900     EXIT.
060000
060100 520-ASSEMBLE-REF-ALT.
060200     PERFORM 515-SORT-GROUPS THRU 515-EXIT.
060300     MOVE SPACES TO HMP-SITE-ALLELES(HMP-SITE-IDX).
060400     MOVE SPACES TO ALT-LIST.
060500     SET GRP-IDX TO GROUP-COUNT.
060600     IF GROUP-COUNT = 1 AND GROUP-SYM-COUNT(GRP-IDX) = 1
060700             STRING GROUP-SYM-LIST(GRP-IDX) DELIMITED BY SPACE
060800                     "," "."
060900                     INTO HMP-SITE-ALLELES(HMP-SITE-IDX)
061000     ELSE
061100             MOVE GROUP-SYM-LIST(GRP-IDX)(1:1)
061200                     TO HMP-SITE-ALLELES(HMP-SITE-IDX)(1:1)
061300             IF GROUP-SYM-COUNT(GRP-IDX) > 1
061400                     STRING GROUP-SYM-LIST(GRP-IDX)(3:)
061500                             DELIMITED BY SPACE
061600                             INTO ALT-LIST
061700             END-IF
061800             PERFORM 525-APPEND-LOWER-GROUP THRU 525-EXIT
061900                     VARYING INS-SUB FROM 1 BY 1
062000                     UNTIL INS-SUB > GROUP-COUNT - 1
062100             STRING HMP-SITE-ALLELES(HMP-SITE-IDX)(1:1)
062200                     "," ALT-LIST DELIMITED BY SPACE
062300                     INTO HMP-SITE-ALLELES(HMP-SITE-IDX)
062400     END-IF.
062500 520-EXIT.
062600     EXIT.
062700
062800 525-APPEND-LOWER-GROUP.
062900     SET GRP-IDX TO INS-SUB.
063000     IF ALT-LIST NOT = SPACES
063100             STRING ALT-LIST DELIMITED BY SPACE
063200                     "," GROUP-SYM-LIST(GRP-IDX) DELIMITED BY
063300                     SPACE
063400                     INTO ALT-LIST
063500     ELSE
063600             MOVE GROUP-SYM-LIST(GRP-IDX) TO ALT-LIST.
063700 525-EXIT.
063800     EXIT.
063900
064000******************************************************************
064100* ONE VCF DATA LINE PER SITE - REORDER BY STRAND, THEN LOOK UP
064200* EACH REORDERED CHARACTER'S 0-BASED POSITION IN REF,ALT
064300******************************************************************
064400 420-VCF-ONE-SITE.
064500     MOVE SPACES TO HMP-RESULT-LINE.
064600     STRING HMP-CHROM(HMP-SITE-IDX) DELIMITED BY SPACE
064700             TAB-CHAR
064800             HMP-POS(HMP-SITE-IDX) DELIMITED BY SIZE
064900             TAB-CHAR
065000             HMP-RS-NUMBER(HMP-SITE-IDX) DELIMITED BY SPACE
065100             TAB-CHAR
065200             HMP-SITE-ALLELES(HMP-SITE-IDX) DELIMITED BY SPACE
065300             TAB-CHAR "." TAB-CHAR "NA" TAB-CHAR "." TAB-CHAR
065400             "GT"
065500             INTO HMP-RESULT-LINE.
065600     CALL "SNPSTRL" USING HMP-RESULT-LINE(1:255), STRL-LTH-WORK.
065700     MOVE STRL-LTH-WORK TO OUT-SUB.
065800     PERFORM 430-VCF-ONE-SAMPLE THRU 430-EXIT
065900             VARYING HMP-SAMPLE-IDX FROM 1 BY 1
066000             UNTIL HMP-SAMPLE-IDX > HMP-SAMPLE-COUNT.
066100     MOVE OUT-SUB TO HMP-OUT-REC-LEN.
066200     MOVE HMP-RESULT-LINE TO HMPOUT-REC.
066300     WRITE HMPOUT-REC.
066400     ADD 1 TO RECORDS-WRITTEN.
066500 420-EXIT.
066600     EXIT.
066700
066800 430-VCF-ONE-SAMPLE.
066900     ADD 1 TO OUT-SUB.
067000     MOVE TAB-CHAR TO HMP-RESULT-CHAR(OUT-SUB).
067100     PERFORM 440-BUILD-ONE-GT THRU 440-EXIT.
067200 430-EXIT.
067300     EXIT.
067400
067500 440-BUILD-ONE-GT.
067600     PERFORM 450-GT-ONE-SLOT THRU 450-EXIT
067700             VARYING PLOIDY-SUB FROM 1 BY 1
067800             UNTIL PLOIDY-SUB > HMP-PLOIDY.
067900 440-EXIT.
068000     EXIT.
068100
068200 450-GT-ONE-SLOT.
068300     IF PLOIDY-SUB > 1
068400             ADD 1 TO OUT-SUB
068500             MOVE "/" TO HMP-RESULT-CHAR(OUT-SUB).
068600     IF HMP-STRAND(HMP-SITE-IDX) = "-"
068700             COMPUTE SCAN-SUB =
068800                     ((HMP-SAMPLE-IDX - 1) * (HMP-PLOIDY + 1))
068900                     + (HMP-PLOIDY - PLOIDY-SUB + 1)
069000     ELSE
069100             COMPUTE SCAN-SUB =
069200                     ((HMP-SAMPLE-IDX - 1) * (HMP-PLOIDY + 1))
069300                     + PLOIDY-SUB
069400     END-IF.
069500     MOVE HMP-NORM-LINE(HMP-SITE-IDX)(SCAN-SUB:1) TO W-CHAR.
069600     ADD 1 TO OUT-SUB.
069700     IF W-CHAR = "." OR W-CHAR = "-" OR W-CHAR = SPACE
069800             MOVE "." TO HMP-RESULT-CHAR(OUT-SUB)
069900     ELSE
070000             MOVE W-CHAR TO FOLD-CHAR
070100             INSPECT FOLD-CHAR CONVERTING LOWER-ALPHABET TO
070200                     UPPER-ALPHABET
070300             MOVE ZERO TO BKT-MATCH-SUB
070400             PERFORM 460-FIND-ALLELE-INDEX THRU 460-EXIT
070500                     VARYING BKT-SUB FROM 1 BY 1
070600                     UNTIL BKT-SUB >
070700                     LENGTH OF HMP-SITE-ALLELES(HMP-SITE-IDX)
070800             IF BKT-MATCH-SUB = ZERO OR BKT-MATCH-SUB > 10
070900                     MOVE "." TO HMP-RESULT-CHAR(OUT-SUB)
071000             ELSE
071100*                   BKT-MATCH-SUB IS THE 0-BASED ALLELE INDEX
071200*                   PLUS 1 (ZERO DOUBLES AS THE NOT-FOUND
071300*                   SENTINEL ABOVE) - BACK IT OUT THROUGH THE     071504RD
071400*                   1-DIGIT GT-DIGIT-WORK BELOW, NOT A DIRECT
071500*                   MOVE OF THE RAW 2-DIGIT COMP ITEM - SEE CR-04-0191
071600                     COMPUTE GT-DIGIT-WORK = BKT-MATCH-SUB - 1
071700                     MOVE GT-DIGIT-WORK TO
071800                             HMP-RESULT-CHAR(OUT-SUB)
071900             END-IF
072000     END-IF.
072100 450-EXIT.
072200     EXIT.
072300
072400* LOCATES FOLD-CHAR IN THE SITE'S REF,ALT LIST AND RETURNS ITS
072500* 0-BASED ALLELE INDEX (REF=0, FIRST ALT=1, AND SO ON) - SCANS
072600* COMMA-SEPARATED TOKENS, SKIPPING THE COMMAS THEMSELVES
072700 460-FIND-ALLELE-INDEX.
072800     IF HMP-SITE-ALLELES(HMP-SITE-IDX)(BKT-SUB:1) = ","
072900             ADD 1 TO MAJOR-INDEX-OUT
073000             GO TO 460-EXIT.
073100     IF BKT-SUB = 1
073200             MOVE ZERO TO MAJOR-INDEX-OUT.
073300     IF HMP-SITE-ALLELES(HMP-SITE-IDX)(BKT-SUB:1) = FOLD-CHAR
073400             AND BKT-MATCH-SUB = ZERO
073500             COMPUTE BKT-MATCH-SUB = MAJOR-INDEX-OUT + 1.
073600 460-EXIT.
073700     EXIT.
073800
073900 800-OPEN-FILES.
074000*    (FILES ARE OPENED/CLOSED PER-PASS ABOVE - KEPT FOR THE
074100*     SHOP'S STANDARD PARAGRAPH-NUMBERING SCHEME)
074200 800-EXIT.
074300     EXIT.
074400
074500 850-CLOSE-FILES.
074600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
074700     CLOSE SYSOUT.
074800 850-EXIT.
074900     EXIT.
075000
075100 150-TOKENIZE-LINE.
075200     MOVE ZERO TO HMP-LINE-TOKEN-COUNT.
075300     MOVE "N" TO CHAR-VALID-SW.
075400     PERFORM 160-SCAN-ONE-CHAR THRU 160-EXIT
075500             VARYING SCAN-SUB FROM 1 BY 1
075600             UNTIL SCAN-SUB > HMP-IN-REC-LEN.
075700 150-EXIT.
075800     EXIT.
075900
076000 160-SCAN-ONE-CHAR.
076100     MOVE HMP-INPUT-CHAR(SCAN-SUB) TO W-CHAR.
076200     IF W-CHAR = TAB-CHAR
076300             MOVE "N" TO CHAR-VALID-SW
076400     ELSE
076500             IF NOT CHAR-IS-VALID
076600                     IF HMP-LINE-TOKEN-COUNT < 320
076700                             ADD 1 TO HMP-LINE-TOKEN-COUNT
076800                             SET HMP-TOK-IDX TO
076900                                 HMP-LINE-TOKEN-COUNT
077000                             MOVE SCAN-SUB TO
077100                                 HMP-TOK-START(HMP-TOK-IDX)
077200                             MOVE 1 TO
077300                                 HMP-TOK-LEN(HMP-TOK-IDX)
077400                     END-IF
077500                     MOVE "Y" TO CHAR-VALID-SW
077600             ELSE
077700                     SET HMP-TOK-IDX TO HMP-LINE-TOKEN-COUNT
077800                     ADD 1 TO HMP-TOK-LEN(HMP-TOK-IDX)
077900             END-IF
078000     END-IF.
078100 160-EXIT.
078200     EXIT.
078300
078400 910-READ-HMPIN.
078500     READ HMPIN INTO HMPIN-REC
078600         AT END MOVE "N" TO MORE-DATA-SW
078700         GO TO 910-EXIT
078800     END-READ.
078900     ADD 1 TO RECORDS-READ.
079000     MOVE SPACES TO HMP-INPUT-LINE.
079100     IF HMP-IN-REC-LEN > ZERO
079200             MOVE HMPIN-REC(1:HMP-IN-REC-LEN)
079300                     TO HMP-INPUT-LINE(1:HMP-IN-REC-LEN).
079400 910-EXIT.
079500     EXIT.
079600
079700 999-CLEANUP.
079800     MOVE "999-CLEANUP" TO PARA-NAME.
079900     DISPLAY "RECORDS READ      = " RECORDS-READ.
080000     DISPLAY "RECORDS WRITTEN   = " RECORDS-WRITTEN.
080100     DISPLAY "SITE COUNT        = " HMP-SITE-COUNT.
080200     DISPLAY "SAMPLE COUNT      = " HMP-SAMPLE-COUNT.
080300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
080400     DISPLAY "******** NORMAL END OF JOB HMPCNV ********".
080500 999-EXIT.
080600     EXIT.
080700
080800 1000-ABEND-RTN.
080900     WRITE SYSOUT-REC FROM ABEND-REC.
081000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
081100     DISPLAY "*** ABNORMAL END OF JOB - HMPCNV ***" UPON CONSOLE.
081200     DIVIDE ZERO-VAL INTO ONE-VAL.
