000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VCFCNV.
000400 AUTHOR. MARY MORALES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/18/02.
000700 DATE-COMPILED. 03/18/02.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CONVERTS A VCF GENOTYPE FILE - ANY NUMBER OF "##" META
001400*          LINES, ONE "#CHROM..." SAMPLE HEADER LINE, THEN ONE
001500*          DATA LINE PER VARIANT - INTO EITHER A CSV SITE-VS-REF
001600*          ALLELE MATRIX OR A HAPMAP (.HMP) FILE.  CALLED FROM
001700*          SNPDRIVR FOR SNPPARM-MODE "1" (TO CSV) AND MODE "3"
001800*          (TO HMP); CNV-DIRECTION-LK TELLS THIS PROGRAM WHICH OF
001900*          THE TWO OUTPUTS THE OPERATOR ASKED FOR.
002000*
002100*          THIS SHOP'S VCF SUPPORT IS DIPLOID ONLY AND DOES NOT
002200*          REQUIRE A BIALLELIC SITE - A DATA LINE'S ALT COLUMN MAY
002300*          CARRY MORE THAN ONE ALTERNATE ALLELE, COMMA-JOINED, AND
002400*          A GT INDEX MAY SELECT ANY OF THEM.  REF IS TAKEN AS THE
002500*          SITE'S MAJOR ALLELE DIRECTLY FROM THE FILE, SO UNLIKE
002600*          PEDCNV/HMPCNV THIS PROGRAM NEEDS NO SEPARATE SUM/
002700*          DERIVE-MAJORS PASS - ONE PASS OVER THE DATA LINES IS
002800*          ENOUGH.  THE VCF-TO-CSV PATH DETERMINES PLOIDINESS
002900*          (GT ENTRY WIDTH) OFF THE FIRST DATA LINE AND ABENDS IF
003000*          IT CANNOT - THE VCF-TO-HMP PATH STAYS DIPLOID-FIXED.
003100******************************************************************
003200* 03/18/02 MM  ORIGINAL
003300* 04/01/02 MM  ADDED VCF-LINE-TOKENS SCAN TABLE - SAME FIX AS
003400*              PEDCNV/HMPCNV, ONE FORWARD SCAN PER LINE
003500* 10/14/03 RD  VCF-TO-CSV NOW BUFFERS ONE OUTPUT LINE PER SAMPLE
003600*              AND TRANSPOSES AT CLOSE, SAME SHAPE AS PEDCNV'S    101403RD
003700*              AND HMPCNV'S CSV OUTPUT - SEE CR-03-0311
003800* 11/03/03 RD  Y2K-STYLE REVIEW - NO DATE-SENSITIVE FIELDS IN
003900*              THIS PROGRAM, NO CHANGE REQUIRED
004000* 06/12/04 JS  VCF-TO-CSV NOW DETECTS PLOIDINESS OFF THE FIRST
004100*              DATA LINE INSTEAD OF ASSUMING DIPLOID, AND ABENDS  061204JS
004200*              IF IT CANNOT - SEE CR-04-0177.  VCF-TO-HMP NOW
004300*              RESOLVES A SAMPLE'S ALLELE INDEX AGAINST THE SITE'S
004400*              FULL REF/ALT LIST INSTEAD OF ASSUMING BIALLELIC -
004500*              A TRIALLELIC-OR-BETTER SITE WAS COMING OUT "NN"
004600*              FOR EVERY SAMPLE, WHICH IS WRONG.
004700* 07/22/04 RD  400-HMP-PASS NOW ABENDS ON ZERO VARIANT DATA LINES 072204RD
004800*              SAME AS THE CSV PATH ALREADY DID - A HEADER-ONLY
004900*              VCF WAS WRITING A CLEAN HEADER-ONLY HMP FILE
005000*              INSTEAD OF STOPPING - PER CR-04-0191
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100            ASSIGN TO UT-S-SYSOUT
006200            ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT VCFIN
006500            ASSIGN TO UT-S-SNPIN
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS VCFIN-STATUS.
006800
006900     SELECT VCFOUT
007000            ASSIGN TO UT-S-SNPOUT
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS VCFOUT-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 130 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC                  PIC X(130).
008300 01  SYSOUT-REC-CHARS REDEFINES SYSOUT-REC.
008400     05  SYSOUT-REC-CHAR OCCURS 130 TIMES PIC X(01).
008500
008600****** "##" LINES ARE VCF META LINES, SKIPPED AND COUNTED; THE
008700****** "#CHROM..." LINE NAMES THE SAMPLE COLUMNS; EVERY LINE
008800****** AFTER THAT IS ONE VARIANT - SEE SNPVCFW FOR THE LAYOUT
008900 FD  VCFIN
009000     RECORD IS VARYING IN SIZE
009100             FROM 1 TO 32000 CHARACTERS
009200             DEPENDING ON VCF-IN-REC-LEN.
009300 01  VCFIN-REC                   PIC X(32000).
009400
009500 FD  VCFOUT
009600     RECORD IS VARYING IN SIZE
009700             FROM 1 TO 4100 CHARACTERS
009800             DEPENDING ON VCF-OUT-REC-LEN.
009900 01  VCFOUT-REC                  PIC X(4100).
010000
010100 WORKING-STORAGE SECTION.
010200 01  FILE-STATUS-CODES.
010300     05  VCFIN-STATUS             PIC X(02).
010400         88  VCFIN-OK             VALUE "00".
010500     05  VCFOUT-STATUS            PIC X(02).
010600         88  VCFOUT-OK            VALUE "00".
010700     05  FILLER                   PIC X(01) VALUE SPACE.
010800
010900 01  REC-LEN-FLDS.
011000     05  VCF-IN-REC-LEN           PIC 9(05) COMP.
011100     05  VCF-OUT-REC-LEN          PIC 9(05) COMP.
011200
011300 COPY SNPVCFW.
011400
011500****** SINGLE-PASS TAB TOKENIZER - ONE ENTRY PER TAB-DELIMITED
011600****** TOKEN ON THE CURRENT VCFIN-REC/VCF-INPUT-LINE
011700 01  VCF-LINE-TOKENS.
011800     05  VCF-LINE-TOKEN-COUNT     PIC 9(05) COMP.
011900     05  FILLER                   PIC X(01) VALUE SPACE.
012000     05  VCF-LINE-TOKEN-ENTRY OCCURS 1 TO 320 TIMES
012100             DEPENDING ON VCF-LINE-TOKEN-COUNT
012200             INDEXED BY VCF-TOK-IDX.
012300         10  VCF-TOK-START        PIC 9(05) COMP.
012400         10  VCF-TOK-LEN          PIC 9(05) COMP.
012500
012600****** ONE BUFFERED OUTPUT LINE PER SAMPLE FOR THE VCF-TO-CSV
012700****** TRANSPOSE - BUILT UP ACROSS THE SINGLE PASS OVER THE
012800****** VARIANT LINES, WRITTEN OUT ONLY AFTER THE LAST ONE
012900 01  CSV-OUT-TABLE.
013000     05  CSV-OUT-ENTRY OCCURS 1 TO 300 TIMES
013100             DEPENDING ON VCF-SAMPLE-COUNT
013200             INDEXED BY CSV-OUT-IDX.
013300         10  CSV-OUT-LINE         PIC X(4100).
013400         10  CSV-OUT-SUB          PIC 9(05) COMP.
013500
013600 01  CASE-FOLD-FLDS.
013700     05  LOWER-ALPHABET          PIC X(26) VALUE
013800             "abcdefghijklmnopqrstuvwxyz".
013900     05  UPPER-ALPHABET          PIC X(26) VALUE
014000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014100
014200 01  COUNTERS-AND-ACCUMULATORS.
014300     05  RECORDS-READ             PIC 9(09) COMP.
014400     05  RECORDS-WRITTEN          PIC 9(09) COMP.
014500     05  SCAN-SUB                 PIC 9(05) COMP.
014600     05  OUT-SUB                  PIC 9(05) COMP.
014700     05  META-LINE-COUNT          PIC 9(05) COMP.
014800     05  HDR-COLUMN-COUNT-WORK    PIC 9(02) COMP.
014900     05  ALLELE1-VAL              PIC 9(02) COMP.
015000     05  ALLELE2-VAL              PIC 9(02) COMP.
015100     05  W-POS-NUM                PIC 9(10).
015200     05  VCF-DATA-LINE-COUNT      PIC 9(07) COMP.
015300
015400 01  MISC-WS-FLDS.
015500     05  PARA-NAME                PIC X(30) VALUE SPACE.
015600     05  W-CHAR                   PIC X(01).
015700     05  TAB-CHAR                 PIC X(01).
015800     05  RESULT-CODE              PIC 9(01) COMP.
015900     05  GT-ALLELE-PAIR           PIC X(02).
016000     05  ALLELES-FIELD-WORK       PIC X(03).
016100     05  GT-PAIR-SWAPPED          PIC X(02).
016200     05  SAMPLE-ID-PAD            PIC X(255).
016300     05  STRL-LTH-WORK            PIC S9(4).
016400     05  ZERO-VAL                 PIC S9(04) COMP VALUE ZERO.
016500     05  ONE-VAL                  PIC S9(04) COMP VALUE +1.
016600
016700 01  FLAGS-AND-SWITCHES.
016800     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
016900         88  NO-MORE-DATA         VALUE "N".
017000     05  CHAR-VALID-SW            PIC X(01) VALUE "N".
017100         88  CHAR-IS-VALID        VALUE "Y".
017200     05  HDR-FOUND-SW             PIC X(01) VALUE "N".
017300         88  HDR-WAS-FOUND        VALUE "Y".
017400     05  GT-MISSING-SW            PIC X(01) VALUE "N".
017500         88  GT-IS-MISSING        VALUE "Y".
017600     05  GT-OOR-SW                PIC X(01) VALUE "N".
017700         88  GT-IS-OOR            VALUE "Y".
017800
017900****** LOCAL WORK AREA AND SCAN TABLE FOR SPLITTING A SITE'S
018000****** VCF-SITE-ALLELES (REF,ALT, AS-AUTHORED) INTO INDEXABLE
018100****** ALLELE TOKENS - SAME SCAN SHAPE AS 150-TOKENIZE-LINE BUT
018200****** SPLITTING ON COMMA INSTEAD OF TAB
018300 01  ALLELE-LIST-WORK            PIC X(40).
018400 01  ALLELE-LIST-CHARS REDEFINES ALLELE-LIST-WORK.
018500     05  ALLELE-LIST-CHAR OCCURS 40 TIMES PIC X(01).
018600
018700 01  ALLELE-LIST-TOKENS.
018800     05  ALLELE-LIST-COUNT       PIC 9(02) COMP.
018900     05  FILLER                  PIC X(01) VALUE SPACE.
019000     05  ALLELE-LIST-ENTRY OCCURS 1 TO 20 TIMES
019100             DEPENDING ON ALLELE-LIST-COUNT
019200             INDEXED BY ALLELE-LIST-IDX.
019300         10  ALLELE-LIST-START   PIC 9(02) COMP.
019400         10  ALLELE-LIST-LEN     PIC 9(02) COMP.
019500
019600 COPY SNPABND.
019700 01  ABEND-REC-CHARS REDEFINES ABEND-REC.
019800     05  ABEND-REC-CHAR OCCURS 129 TIMES PIC X(01).
019900
020000 LINKAGE SECTION.
020100 01  CNV-DIRECTION-LK            PIC X(01).
020200     88  LK-TO-CSV               VALUE "C".
020300     88  LK-TO-HMP               VALUE "H".
020400
020500 PROCEDURE DIVISION USING CNV-DIRECTION-LK.
020600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020700     PERFORM 100-MAINLINE THRU 100-EXIT.
020800     PERFORM 999-CLEANUP THRU 999-EXIT.
020900     MOVE +0 TO RETURN-CODE.
021000     GOBACK.
021100
021200 000-HOUSEKEEPING.
021300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021400     DISPLAY "******** BEGIN JOB VCFCNV ********".
021500     MOVE X"09" TO TAB-CHAR.
021600     OPEN OUTPUT SYSOUT.
021700     OPEN INPUT VCFIN.
021800     PERFORM 110-FIND-HEADER-LINE THRU 110-EXIT
021900             UNTIL HDR-WAS-FOUND OR NO-MORE-DATA.
022000     IF NOT HDR-WAS-FOUND
022100             MOVE "000-HOUSEKEEPING" TO ABEND-PARA
022200             MOVE "NO #CHROM HEADER LINE FOUND" TO ABEND-REASON
022300             GO TO 1000-ABEND-RTN.
022400     PERFORM 150-TOKENIZE-LINE THRU 150-EXIT.
022500     IF VCF-LINE-TOKEN-COUNT >= 9
022600             MOVE 9 TO HDR-COLUMN-COUNT-WORK
022700     ELSE
022800             MOVE 8 TO HDR-COLUMN-COUNT-WORK.
022900     MOVE HDR-COLUMN-COUNT-WORK TO VCF-HDR-COLUMN-COUNT.
023000     COMPUTE VCF-SAMPLE-COUNT =
023100             VCF-LINE-TOKEN-COUNT - VCF-HDR-COLUMN-COUNT.
023200     IF VCF-SAMPLE-COUNT NOT > ZERO
023300             MOVE "000-HOUSEKEEPING" TO ABEND-PARA
023400             MOVE "NO SAMPLE COLUMNS ON #CHROM LINE" TO
023500                  ABEND-REASON
023600             GO TO 1000-ABEND-RTN.
023700     PERFORM 120-CAPTURE-SAMPLE-IDS THRU 120-EXIT.
023800 000-EXIT.
023900     EXIT.
024000
024100 110-FIND-HEADER-LINE.
024200     PERFORM 910-READ-VCFIN THRU 910-EXIT.
024300     IF NO-MORE-DATA
024400             GO TO 110-EXIT.
024500     IF VCF-INPUT-LINE(1:2) = "##"
024600             ADD 1 TO META-LINE-COUNT
024700     ELSE
024800             IF VCF-INPUT-LINE(1:6) = "#CHROM"
024900                     MOVE "Y" TO HDR-FOUND-SW.
025000 110-EXIT.
025100     EXIT.
025200
025300 120-CAPTURE-SAMPLE-IDS.
025400     PERFORM 130-CAPTURE-ONE-SAMPLE-ID THRU 130-EXIT
025500             VARYING VCF-SAMPLE-IDX FROM 1 BY 1
025600             UNTIL VCF-SAMPLE-IDX > VCF-SAMPLE-COUNT.
025700 120-EXIT.
025800     EXIT.
025900
026000 130-CAPTURE-ONE-SAMPLE-ID.
026100     SET VCF-TOK-IDX TO HDR-COLUMN-COUNT-WORK.
026200     SET VCF-TOK-IDX UP BY VCF-SAMPLE-IDX.
026300     MOVE SPACES TO VCF-SAMPLE-ID(VCF-SAMPLE-IDX).
026400     MOVE VCF-INPUT-LINE(VCF-TOK-START(VCF-TOK-IDX):
026500          VCF-TOK-LEN(VCF-TOK-IDX)) TO
026600          VCF-SAMPLE-ID(VCF-SAMPLE-IDX).
026700 130-EXIT.
026800     EXIT.
026900
027000 100-MAINLINE.
027100     MOVE "100-MAINLINE" TO PARA-NAME.
027200     IF LK-TO-CSV
027300             PERFORM 300-CSV-PASS THRU 300-EXIT
027400     ELSE
027500             PERFORM 400-HMP-PASS THRU 400-EXIT.
027600 100-EXIT.
027700     EXIT.
027800
027900******************************************************************
028000* VCF-TO-CSV - ONE PASS OVER THE VARIANT LINES, BUFFERING ONE
028100* OUTPUT LINE PER SAMPLE, WRITTEN AT THE END (TRANSPOSE)
028200******************************************************************
028300 300-CSV-PASS.
028400     MOVE "300-CSV-PASS" TO PARA-NAME.
028500     OPEN OUTPUT VCFOUT.
028600     MOVE ZERO TO VCF-DATA-LINE-COUNT.
028700     PERFORM 305-INIT-ONE-CSV-LINE THRU 305-EXIT
028800             VARYING VCF-SAMPLE-IDX FROM 1 BY 1
028900             UNTIL VCF-SAMPLE-IDX > VCF-SAMPLE-COUNT.
029000     PERFORM 310-CSV-ONE-LINE THRU 310-EXIT
029100             UNTIL NO-MORE-DATA.
029200     IF VCF-DATA-LINE-COUNT = ZERO
029300             MOVE "300-CSV-PASS" TO ABEND-PARA
029400             MOVE "NO VARIANT DATA LINES - CANNOT DETERMINE"
029500                  & " PLOIDINESS" TO ABEND-REASON
029600             GO TO 1000-ABEND-RTN.
029700     PERFORM 390-WRITE-ONE-CSV-LINE THRU 390-EXIT
029800             VARYING VCF-SAMPLE-IDX FROM 1 BY 1
029900             UNTIL VCF-SAMPLE-IDX > VCF-SAMPLE-COUNT.
030000     CLOSE VCFIN, VCFOUT.
030100 300-EXIT.
030200     EXIT.
030300
030400 305-INIT-ONE-CSV-LINE.
030500     SET CSV-OUT-IDX TO VCF-SAMPLE-IDX.
030600     MOVE SPACES TO CSV-OUT-LINE(CSV-OUT-IDX).
030700     MOVE "-9" TO CSV-OUT-LINE(CSV-OUT-IDX)(1:2).
030800     MOVE 2 TO CSV-OUT-SUB(CSV-OUT-IDX).
030900 305-EXIT.
031000     EXIT.
031100
031200 310-CSV-ONE-LINE.
031300     PERFORM 910-READ-VCFIN THRU 910-EXIT.
031400     IF NO-MORE-DATA
031500             GO TO 310-EXIT.
031600     PERFORM 150-TOKENIZE-LINE THRU 150-EXIT.
031700     IF VCF-LINE-TOKEN-COUNT < VCF-HDR-COLUMN-COUNT
031800             GO TO 310-EXIT.
031900     IF VCF-DATA-LINE-COUNT = ZERO
032000             PERFORM 308-DETERMINE-PLOIDY THRU 308-EXIT.
032100     ADD 1 TO VCF-DATA-LINE-COUNT.
032200     PERFORM 320-CSV-ONE-SAMPLE THRU 320-EXIT
032300             VARYING VCF-SAMPLE-IDX FROM 1 BY 1
032400             UNTIL VCF-SAMPLE-IDX > VCF-SAMPLE-COUNT.
032500 310-EXIT.
032600     EXIT.
032700
032800* DERIVES THE GT ENTRY WIDTH (PLOIDINESS) FROM SAMPLE COLUMN 1
032900* OF THE FIRST DATA LINE - A ZERO OR OVERSIZE WIDTH MEANS THE
033000* FILE IS NOT FIT TO TRANSPOSE AND THE RUN IS ABENDED RATHER
033100* THAN GUESSING - SEE CR-04-0177
033200 308-DETERMINE-PLOIDY.
033300     SET VCF-TOK-IDX TO VCF-HDR-COLUMN-COUNT.
033400     SET VCF-TOK-IDX UP BY 1.
033500     MOVE VCF-TOK-LEN(VCF-TOK-IDX) TO VCF-PLOIDY.
033600     IF VCF-PLOIDY = ZERO OR VCF-PLOIDY > 7
033700             MOVE "308-DETERMINE-PLOIDY" TO ABEND-PARA
033800             MOVE "FIRST SAMPLE GT ENTRY WIDTH IS ZERO OR TOO"
033900                  & " WIDE" TO ABEND-REASON
034000             GO TO 1000-ABEND-RTN.
034100 308-EXIT.
034200     EXIT.
034300
034400 320-CSV-ONE-SAMPLE.
034500     SET VCF-TOK-IDX TO VCF-HDR-COLUMN-COUNT.
034600     SET VCF-TOK-IDX UP BY VCF-SAMPLE-IDX.
034700     MOVE SPACES TO VCF-GENO-ENTRY.
034800     IF VCF-TOK-LEN(VCF-TOK-IDX) = VCF-PLOIDY
034900             MOVE VCF-INPUT-LINE(VCF-TOK-START(VCF-TOK-IDX):
035000                  VCF-PLOIDY)
035100                     TO VCF-GENO-ENTRY(1:VCF-PLOIDY)
035200     END-IF.
035300     PERFORM 340-SCAN-CSV-ENTRY THRU 340-EXIT.
035400     SET CSV-OUT-IDX TO VCF-SAMPLE-IDX.
035500     ADD 1 TO CSV-OUT-SUB(CSV-OUT-IDX).
035600     MOVE "," TO CSV-OUT-LINE(CSV-OUT-IDX)
035700             (CSV-OUT-SUB(CSV-OUT-IDX):1).
035800     ADD 1 TO CSV-OUT-SUB(CSV-OUT-IDX).
035900     MOVE RESULT-CODE TO CSV-OUT-LINE(CSV-OUT-IDX)
036000             (CSV-OUT-SUB(CSV-OUT-IDX):1).
036100 320-EXIT.
036200     EXIT.
036300
036400* CHAR-BY-CHAR SCAN OF VCF-GENO-ENTRY, WIDTH VCF-PLOIDY, PER THE
036500* VCF-TO-CSV RE-CODE RULE.  A BLANK ENTRY (WIDTH MISMATCH ABOVE)
036600* SHORT-CIRCUITS TO 5 BEFORE THE SCAN EVER STARTS; ONCE THE SCAN
036700* IS RUNNING NEITHER THE 5 (MISSING) NOR THE 9 (BAD DATA) BRANCH
036800* STOPS IT - A LATER "." CAN STILL OVERWRITE A 9 BACK TO 5, AND
036900* A LATER VALID DIGIT CAN STILL INCREMENT PAST A 5.  ONLY THE 9
037000* BRANCH ITSELF IS GUARDED (NO FURTHER INCREMENTING ONCE RESULT-
037100* CODE = 9) AND THAT GUARD IS RE-CHECKED EVERY CHARACTER, NOT
037200* STICKY - THIS MATCHES THE ORIGINAL CONVERTER'S QUIRK AND IS
037300* DELIBERATE, NOT A BUG - SEE CR-04-0177
037400 340-SCAN-CSV-ENTRY.
037500     MOVE ZERO TO RESULT-CODE.
037600     IF VCF-GENO-ENTRY = SPACES
037700             MOVE 5 TO RESULT-CODE
037800             GO TO 340-EXIT.
037900     PERFORM 345-SCAN-ONE-GENO-CHAR THRU 345-EXIT
038000             VARYING SCAN-SUB FROM 1 BY 1
038100             UNTIL SCAN-SUB > VCF-PLOIDY.
038200 340-EXIT.
038300     EXIT.
038400
038500 345-SCAN-ONE-GENO-CHAR.
038600     MOVE VCF-GENO-CHAR(SCAN-SUB) TO W-CHAR.
038700     IF W-CHAR = "/" OR W-CHAR = "|"
038800             CONTINUE
038900     ELSE
039000             IF W-CHAR = "." OR W-CHAR = "-" OR W-CHAR = "*"
039100                     MOVE 5 TO RESULT-CODE
039200             ELSE
039300                     IF W-CHAR IS NUMERIC
039400                             IF RESULT-CODE NOT = 9
039500                                     IF W-CHAR NOT = "0"
039600                                             ADD 1 TO RESULT-CODE
039700                                     END-IF
039800                             END-IF
039900                     ELSE
040000                             MOVE 9 TO RESULT-CODE
040100                     END-IF
040200             END-IF
040300     END-IF.
040400 345-EXIT.
040500     EXIT.
040600
040700 390-WRITE-ONE-CSV-LINE.
040800     SET CSV-OUT-IDX TO VCF-SAMPLE-IDX.
040900     MOVE CSV-OUT-SUB(CSV-OUT-IDX) TO VCF-OUT-REC-LEN.
041000     MOVE CSV-OUT-LINE(CSV-OUT-IDX) TO VCFOUT-REC.
041100     WRITE VCFOUT-REC.
041200     ADD 1 TO RECORDS-WRITTEN.
041300 390-EXIT.
041400     EXIT.
041500
041600******************************************************************
041700* VCF-TO-HMP - ONE PASS, ONE OUTPUT LINE PER VARIANT.  THE
041800* ASSEMBLY#/CENTER/PROTLSID/ASSAYLSID/PANELLSID/QCCODE COLUMNS
041900* HAVE NO VCF EQUIVALENT AND ARE FILLED WITH "NA" - SEE CR-03-
042000* 0311 REMARKS ABOVE
042100******************************************************************
042200 400-HMP-PASS.
042300     MOVE "400-HMP-PASS" TO PARA-NAME.
042400     OPEN OUTPUT VCFOUT.
042500     MOVE ZERO TO VCF-DATA-LINE-COUNT.
042600     PERFORM 410-WRITE-HMP-HEADER THRU 410-EXIT.
042700     PERFORM 420-HMP-ONE-LINE THRU 420-EXIT
042800             UNTIL NO-MORE-DATA.
042900     IF VCF-DATA-LINE-COUNT = ZERO
043000             MOVE "400-HMP-PASS" TO ABEND-PARA
043100             MOVE "NO VARIANT DATA LINES - NOTHING TO CONVERT"
043200                  TO ABEND-REASON
043300             GO TO 1000-ABEND-RTN.
043400     CLOSE VCFIN, VCFOUT.
043500 400-EXIT.
043600     EXIT.
043700
043800 410-WRITE-HMP-HEADER.
043900     MOVE SPACES TO VCF-RESULT-LINE.
044000     MOVE "rs#	alleles	chrom	pos	strand	assembly#	center	"
044100          & "protLSID	assayLSID	panelLSID	QCcode"
044200             TO VCF-RESULT-LINE.
044300     CALL "SNPSTRL" USING VCF-RESULT-LINE(1:255), STRL-LTH-WORK.
044400     MOVE STRL-LTH-WORK TO OUT-SUB.
044500     PERFORM 415-ADD-ONE-SAMPLE-HDR THRU 415-EXIT
044600             VARYING VCF-SAMPLE-IDX FROM 1 BY 1
044700             UNTIL VCF-SAMPLE-IDX > VCF-SAMPLE-COUNT.
044800     MOVE OUT-SUB TO VCF-OUT-REC-LEN.
044900     MOVE VCF-RESULT-LINE TO VCFOUT-REC.
045000     WRITE VCFOUT-REC.
045100 410-EXIT.
045200     EXIT.
045300
045400 415-ADD-ONE-SAMPLE-HDR.
045500     ADD 1 TO OUT-SUB.
045600     MOVE TAB-CHAR TO VCF-RESULT-CHAR(OUT-SUB).
045700     MOVE SPACES TO SAMPLE-ID-PAD.
045800     MOVE VCF-SAMPLE-ID(VCF-SAMPLE-IDX) TO SAMPLE-ID-PAD(1:20).
045900     CALL "SNPSTRL" USING SAMPLE-ID-PAD, STRL-LTH-WORK.
046000     MOVE STRL-LTH-WORK TO SCAN-SUB.
046100     MOVE SAMPLE-ID-PAD(1:SCAN-SUB)
046200             TO VCF-RESULT-LINE(OUT-SUB + 1:SCAN-SUB).
046300     ADD SCAN-SUB TO OUT-SUB.
046400 415-EXIT.
046500     EXIT.
046600
046700 420-HMP-ONE-LINE.
046800     PERFORM 910-READ-VCFIN THRU 910-EXIT.
046900     IF NO-MORE-DATA
047000             GO TO 420-EXIT.
047100     PERFORM 150-TOKENIZE-LINE THRU 150-EXIT.
047200     IF VCF-LINE-TOKEN-COUNT < VCF-HDR-COLUMN-COUNT
047300             GO TO 420-EXIT.
047400     ADD 1 TO VCF-DATA-LINE-COUNT.
047500     PERFORM 430-CAPTURE-ONE-VARIANT THRU 430-EXIT.
047600     PERFORM 440-BUILD-ONE-HMP-LINE THRU 440-EXIT.
047700 420-EXIT.
047800     EXIT.
047900
048000 430-CAPTURE-ONE-VARIANT.
048100     MOVE VCF-INPUT-LINE(VCF-TOK-START(1):VCF-TOK-LEN(1))
048200             TO VCF-CHROM.
048300     MOVE ZERO TO W-POS-NUM.
048400     MOVE VCF-INPUT-LINE(VCF-TOK-START(2):VCF-TOK-LEN(2))
048500             TO W-POS-NUM.
048600     MOVE W-POS-NUM TO VCF-POS.
048700     MOVE VCF-INPUT-LINE(VCF-TOK-START(3):VCF-TOK-LEN(3))
048800             TO VCF-ID.
048900     MOVE SPACES TO VCF-REF.
049000     IF VCF-TOK-LEN(4) > 10
049100             MOVE VCF-INPUT-LINE(VCF-TOK-START(4):10) TO VCF-REF
049200     ELSE
049300             MOVE VCF-INPUT-LINE(VCF-TOK-START(4):VCF-TOK-LEN(4))
049400                     TO VCF-REF
049500     END-IF.
049600     MOVE SPACES TO VCF-ALT.
049700     IF VCF-TOK-LEN(5) > 20
049800             MOVE VCF-INPUT-LINE(VCF-TOK-START(5):20) TO VCF-ALT
049900     ELSE
050000             MOVE VCF-INPUT-LINE(VCF-TOK-START(5):VCF-TOK-LEN(5))
050100                     TO VCF-ALT
050200     END-IF.
050300     MOVE SPACES TO VCF-SITE-ALLELES.
050400     STRING VCF-REF DELIMITED BY SPACE
050500             "," DELIMITED BY SIZE
050600             VCF-ALT DELIMITED BY SPACE
050700             INTO VCF-SITE-ALLELES.
050800     PERFORM 432-BUILD-ALLELES-FIELD THRU 432-EXIT.
050900     PERFORM 435-SPLIT-ALLELE-LIST THRU 435-EXIT.
051000 430-EXIT.
051100     EXIT.
051200
051300* ALLELES FIELD ON THE HMP HEADER LINE TAKES ONLY THE FIRST
051400* CHARACTER OF REF AND OF ALT EVEN WHEN ALT IS A COMMA-JOINED
051500* MULTI-ALLELE LIST - A "." (NO ALT OBSERVED) MAPS TO "N"
051600 432-BUILD-ALLELES-FIELD.
051700     MOVE VCF-REF(1:1) TO GT-ALLELE-PAIR(1:1).
051800     MOVE VCF-ALT(1:1) TO GT-ALLELE-PAIR(2:1).
051900     IF GT-ALLELE-PAIR(1:1) = "."
052000             MOVE "N" TO GT-ALLELE-PAIR(1:1).
052100     IF GT-ALLELE-PAIR(2:1) = "."
052200             MOVE "N" TO GT-ALLELE-PAIR(2:1).
052300     IF GT-ALLELE-PAIR(1:1) > GT-ALLELE-PAIR(2:1)
052400             MOVE GT-ALLELE-PAIR TO GT-PAIR-SWAPPED
052500             MOVE GT-PAIR-SWAPPED(2:1) TO GT-ALLELE-PAIR(1:1)
052600             MOVE GT-PAIR-SWAPPED(1:1) TO GT-ALLELE-PAIR(2:1).
052700     STRING GT-ALLELE-PAIR(1:1) DELIMITED BY SIZE
052800             "/" DELIMITED BY SIZE
052900             GT-ALLELE-PAIR(2:1) DELIMITED BY SIZE
053000             INTO ALLELES-FIELD-WORK.
053100 432-EXIT.
053200     EXIT.
053300
053400* SPLITS THE CURRENT SITE'S VCF-SITE-ALLELES (REF,ALT, AS-
053500* AUTHORED) INTO INDEXABLE ALLELE TOKENS - SAME SCAN SHAPE AS
053600* 150-TOKENIZE-LINE BUT ON A COMMA DELIMITER
053700 435-SPLIT-ALLELE-LIST.
053800     MOVE VCF-SITE-ALLELES TO ALLELE-LIST-WORK.
053900     MOVE ZERO TO ALLELE-LIST-COUNT.
054000     MOVE "N" TO CHAR-VALID-SW.
054100     PERFORM 436-SCAN-ONE-LIST-CHAR THRU 436-EXIT
054200             VARYING SCAN-SUB FROM 1 BY 1
054300             UNTIL SCAN-SUB > 40.
054400 435-EXIT.
054500     EXIT.
054600
054700 436-SCAN-ONE-LIST-CHAR.
054800     MOVE ALLELE-LIST-CHAR(SCAN-SUB) TO W-CHAR.
054900     IF W-CHAR = "," OR W-CHAR = SPACE
055000             MOVE "N" TO CHAR-VALID-SW
055100     ELSE
055200             IF NOT CHAR-IS-VALID
055300                     IF ALLELE-LIST-COUNT < 20
055400                             ADD 1 TO ALLELE-LIST-COUNT
055500                             SET ALLELE-LIST-IDX TO
055600                                 ALLELE-LIST-COUNT
055700                             MOVE SCAN-SUB TO
055800                                 ALLELE-LIST-START(ALLELE-LIST-IDX)
055900                             MOVE 1 TO
056000                                 ALLELE-LIST-LEN(ALLELE-LIST-IDX)
056100                     END-IF
056200                     MOVE "Y" TO CHAR-VALID-SW
056300             ELSE
056400                     SET ALLELE-LIST-IDX TO ALLELE-LIST-COUNT
056500                     ADD 1 TO
056600                         ALLELE-LIST-LEN(ALLELE-LIST-IDX)
056700             END-IF
056800     END-IF.
056900 436-EXIT.
057000     EXIT.
057100
057200 440-BUILD-ONE-HMP-LINE.
057300     MOVE SPACES TO VCF-RESULT-LINE.
057400     STRING VCF-ID DELIMITED BY SPACE
057500             TAB-CHAR ALLELES-FIELD-WORK
057600             TAB-CHAR VCF-CHROM DELIMITED BY SPACE
057700             TAB-CHAR VCF-POS DELIMITED BY SIZE
057800             TAB-CHAR "+" TAB-CHAR "NA" TAB-CHAR "NA" TAB-CHAR
057900             "NA" TAB-CHAR "NA" TAB-CHAR "NA" TAB-CHAR "NA"
058000             INTO VCF-RESULT-LINE.
058100     CALL "SNPSTRL" USING VCF-RESULT-LINE(1:255), STRL-LTH-WORK.
058200     MOVE STRL-LTH-WORK TO OUT-SUB.
058300     PERFORM 450-HMP-ONE-SAMPLE THRU 450-EXIT
058400             VARYING VCF-SAMPLE-IDX FROM 1 BY 1
058500             UNTIL VCF-SAMPLE-IDX > VCF-SAMPLE-COUNT.
058600     MOVE OUT-SUB TO VCF-OUT-REC-LEN.
058700     MOVE VCF-RESULT-LINE TO VCFOUT-REC.
058800     WRITE VCFOUT-REC.
058900     ADD 1 TO RECORDS-WRITTEN.
059000 440-EXIT.
059100     EXIT.
059200
059300 450-HMP-ONE-SAMPLE.
059400     ADD 1 TO OUT-SUB.
059500     MOVE TAB-CHAR TO VCF-RESULT-CHAR(OUT-SUB).
059600     SET VCF-TOK-IDX TO VCF-HDR-COLUMN-COUNT.
059700     SET VCF-TOK-IDX UP BY VCF-SAMPLE-IDX.
059800     MOVE SPACES TO VCF-GENO-ENTRY.
059900     IF VCF-TOK-LEN(VCF-TOK-IDX) = 3
060000             MOVE VCF-INPUT-LINE(VCF-TOK-START(VCF-TOK-IDX):3)
060100                     TO VCF-GENO-ENTRY(1:3)
060200     END-IF.
060300     PERFORM 700-CLASSIFY-GT THRU 700-EXIT.
060400     IF NOT GT-IS-MISSING
060500             PERFORM 460-RESOLVE-ONE-PAIR THRU 460-EXIT.
060600     IF GT-IS-MISSING OR GT-IS-OOR
060700             MOVE "NN" TO GT-ALLELE-PAIR
060800     END-IF.
060900     ADD 1 TO OUT-SUB.
061000     MOVE GT-ALLELE-PAIR(1:1) TO VCF-RESULT-CHAR(OUT-SUB).
061100     ADD 1 TO OUT-SUB.
061200     MOVE GT-ALLELE-PAIR(2:1) TO VCF-RESULT-CHAR(OUT-SUB).
061300 450-EXIT.
061400     EXIT.
061500
061600* RESOLVES BOTH ALLELE INDEXES AGAINST THE SITE'S FULL REF/ALT
061700* LIST (ALLELE-LIST-ENTRY, BUILT BY 435-SPLIT-ALLELE-LIST) AND
061800* SORTS THE PAIR ALPHABETICALLY - HMP CARRIES NO ZYGOSITY/PHASE
061900* INFORMATION, SO "AG" AND "GA" MUST COME OUT THE SAME WAY.  AN
062000* INDEX AT OR BEYOND THE LIST'S LENGTH SETS GT-OOR-SW AND LEAVES
062100* THE SAMPLE TO COME OUT "NN" - THE SITE MAY HAVE MORE THAN TWO
062200* ALLELES, SO THIS IS NO LONGER A FIXED 0/1 LOOKUP
062300 460-RESOLVE-ONE-PAIR.
062400     MOVE "N" TO GT-OOR-SW.
062500     IF ALLELE1-VAL + 1 > ALLELE-LIST-COUNT
062600             MOVE "Y" TO GT-OOR-SW
062700     ELSE
062800             SET ALLELE-LIST-IDX TO ALLELE1-VAL
062900             SET ALLELE-LIST-IDX UP BY 1
063000             MOVE ALLELE-LIST-WORK
063100                  (ALLELE-LIST-START(ALLELE-LIST-IDX):1)
063200                     TO GT-ALLELE-PAIR(1:1)
063300     END-IF.
063400     IF ALLELE2-VAL + 1 > ALLELE-LIST-COUNT
063500             MOVE "Y" TO GT-OOR-SW
063600     ELSE
063700             SET ALLELE-LIST-IDX TO ALLELE2-VAL
063800             SET ALLELE-LIST-IDX UP BY 1
063900             MOVE ALLELE-LIST-WORK
064000                  (ALLELE-LIST-START(ALLELE-LIST-IDX):1)
064100                     TO GT-ALLELE-PAIR(2:1)
064200     END-IF.
064300     IF NOT GT-IS-OOR AND
064400             GT-ALLELE-PAIR(1:1) > GT-ALLELE-PAIR(2:1)
064500             MOVE GT-ALLELE-PAIR TO GT-PAIR-SWAPPED
064600             MOVE GT-PAIR-SWAPPED(2:1) TO GT-ALLELE-PAIR(1:1)
064700             MOVE GT-PAIR-SWAPPED(1:1) TO GT-ALLELE-PAIR(2:1).
064800 460-EXIT.
064900     EXIT.
065000
065100******************************************************************
065200* CLASSIFY-GT - PARSES THE 3-CHAR VCF-GENO-ENTRY ("D/D" OR "D|D")
065300* INTO ALLELE1-VAL/ALLELE2-VAL, THE TWO 0-BASED INDEXES INTO THE
065400* SITE'S REF/ALT LIST.  SETS GT-MISSING-SW ON ANY MALFORMED,
065500* NON-DIPLOID, "." OR BLANK FIELD.  AN INDEX THAT IS NUMERIC BUT
065600* BEYOND THE SITE'S ACTUAL ALLELE COUNT IS CAUGHT LATER, IN
065700* 460-RESOLVE-ONE-PAIR, NOT HERE.
065800******************************************************************
065900 700-CLASSIFY-GT.
066000     MOVE "N" TO GT-MISSING-SW.
066100     MOVE "N" TO GT-OOR-SW.
066200     MOVE ZERO TO ALLELE1-VAL ALLELE2-VAL.
066300     IF VCF-GENO-ENTRY(1:3) = SPACES
066400             MOVE "Y" TO GT-MISSING-SW
066500             GO TO 700-EXIT.
066600     IF VCF-GENO-ENTRY(2:1) NOT = "/" AND
066700             VCF-GENO-ENTRY(2:1) NOT = "|"
066800             MOVE "Y" TO GT-MISSING-SW
066900             GO TO 700-EXIT.
067000     IF VCF-GENO-ENTRY(1:1) = "."  OR VCF-GENO-ENTRY(3:1) = "."
067100             MOVE "Y" TO GT-MISSING-SW
067200             GO TO 700-EXIT.
067300     IF VCF-GENO-ENTRY(1:1) NOT NUMERIC OR
067400             VCF-GENO-ENTRY(3:1) NOT NUMERIC
067500             MOVE "Y" TO GT-MISSING-SW
067600             GO TO 700-EXIT.
067700     MOVE VCF-GENO-ENTRY(1:1) TO ALLELE1-VAL.
067800     MOVE VCF-GENO-ENTRY(3:1) TO ALLELE2-VAL.
067900 700-EXIT.
068000     EXIT.
068100
068200 800-OPEN-FILES.
068300*    (FILES ARE OPENED/CLOSED PER-PASS ABOVE - KEPT FOR THE
068400*     SHOP'S STANDARD PARAGRAPH-NUMBERING SCHEME)
068500 800-EXIT.
068600     EXIT.
068700
068800 850-CLOSE-FILES.
068900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
069000     CLOSE SYSOUT.
069100 850-EXIT.
069200     EXIT.
069300
069400 150-TOKENIZE-LINE.
069500     MOVE ZERO TO VCF-LINE-TOKEN-COUNT.
069600     MOVE "N" TO CHAR-VALID-SW.
069700     PERFORM 160-SCAN-ONE-CHAR THRU 160-EXIT
069800             VARYING SCAN-SUB FROM 1 BY 1
069900             UNTIL SCAN-SUB > VCF-IN-REC-LEN.
070000 150-EXIT.
070100     EXIT.
070200
070300 160-SCAN-ONE-CHAR.
070400     MOVE VCF-INPUT-CHAR(SCAN-SUB) TO W-CHAR.
070500     IF W-CHAR = TAB-CHAR
070600             MOVE "N" TO CHAR-VALID-SW
070700     ELSE
070800             IF NOT CHAR-IS-VALID
070900                     IF VCF-LINE-TOKEN-COUNT < 320
071000                             ADD 1 TO VCF-LINE-TOKEN-COUNT
071100                             SET VCF-TOK-IDX TO
071200                                 VCF-LINE-TOKEN-COUNT
071300                             MOVE SCAN-SUB TO
071400                                 VCF-TOK-START(VCF-TOK-IDX)
071500                             MOVE 1 TO
071600                                 VCF-TOK-LEN(VCF-TOK-IDX)
071700                     END-IF
071800                     MOVE "Y" TO CHAR-VALID-SW
071900             ELSE
072000                     SET VCF-TOK-IDX TO VCF-LINE-TOKEN-COUNT
072100                     ADD 1 TO VCF-TOK-LEN(VCF-TOK-IDX)
072200             END-IF
072300     END-IF.
072400 160-EXIT.
072500     EXIT.
072600
072700 910-READ-VCFIN.
072800     READ VCFIN INTO VCFIN-REC
072900         AT END MOVE "N" TO MORE-DATA-SW
073000         GO TO 910-EXIT
073100     END-READ.
073200     ADD 1 TO RECORDS-READ.
073300     MOVE SPACES TO VCF-INPUT-LINE.
073400     IF VCF-IN-REC-LEN > ZERO
073500             MOVE VCFIN-REC(1:VCF-IN-REC-LEN)
073600                     TO VCF-INPUT-LINE(1:VCF-IN-REC-LEN).
073700 910-EXIT.
073800     EXIT.
073900
074000 999-CLEANUP.
074100     MOVE "999-CLEANUP" TO PARA-NAME.
074200     DISPLAY "RECORDS READ      = " RECORDS-READ.
074300     DISPLAY "RECORDS WRITTEN   = " RECORDS-WRITTEN.
074400     DISPLAY "META LINE COUNT   = " META-LINE-COUNT.
074500     DISPLAY "SAMPLE COUNT      = " VCF-SAMPLE-COUNT.
074600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
074700     DISPLAY "******** NORMAL END OF JOB VCFCNV ********".
074800 999-EXIT.
074900     EXIT.
075000
075100 1000-ABEND-RTN.
075200     WRITE SYSOUT-REC FROM ABEND-REC.
075300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075400     DISPLAY "*** ABNORMAL END OF JOB - VCFCNV ***" UPON CONSOLE.
075500     DIVIDE ZERO-VAL INTO ONE-VAL.
