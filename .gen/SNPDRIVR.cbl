000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SNPDRIVR.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 03/10/02.
000700 DATE-COMPILED. 03/10/02.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          TOP-LEVEL DRIVER FOR THE SNP GENOTYPE CONVERSION
001400*          SUITE.  READS ONE SNPPARM CARD FROM SYSIN CARRYING A
001500*          MODE DIGIT AND THE IN/OUT DATA SET NAMES THE OPERATOR
001600*          ASKED FOR, VALIDATES THAT THE FIXED INPUT/OUTPUT DD'S
001700*          (UT-S-SNPIN / UT-S-SNPOUT) ARE USABLE, AND CALLS THE
001800*          CONVERTER PROGRAM FOR THE REQUESTED DIRECTION.  THE
001900*          IN/OUT DSN FIELDS ON THE PARM CARD ARE CARRIED FOR THE
002000*          OPERATOR'S BENEFIT ON THE JOB LOG ONLY - THE ACTUAL
002100*          DATA FLOWS THROUGH THE DD'S THE JCL ALLOCATES TO
002200*          UT-S-SNPIN/UT-S-SNPOUT, THE SAME WAY EVERY OTHER
002300*          BATCH STEP IN THIS SHOP WORKS.
002400*
002500*               MODE 0   -   PED  TO CSV
002600*               MODE 1   -   VCF  TO CSV
002700*               MODE 2   -   HMP  TO CSV
002800*               MODE 3   -   VCF  TO HMP
002900*               MODE 4   -   HMP  TO VCF
003000*
003100******************************************************************
003200* 03/10/02 JS  ORIGINAL
003300* 03/18/02 JS  ADDED THE SNPFCHK PRE-FLIGHT CALL - A BAD OUTPUT
003400*              DD WAS OTHERWISE NOT CAUGHT UNTIL PEDCNV WAS HALF
003500*              THROUGH ITS RESULTS PASS
003600* 09/21/02 RD  ADDED THE CNV-DIRECTION PASS-THROUGH PARAMETER SO
003700*              HMPCNV AND VCFCNV CAN SHARE ONE PROGRAM FOR BOTH
003800*              OF THEIR CONVERSION DIRECTIONS
003900* 02/11/03 RD  REWORKED 100-MAINLINE'S EVALUATE - MODE WAS BEING
004000*              TESTED AS NUMERIC, BUT THE CARD READS IT DISPLAY 021103RD
004100*              DISPLAY - A MODE OF " 2" WAS FALLING THROUGH
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200            ASSIGN TO UT-S-SYSOUT
005300            ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT SNPCARD
005600            ASSIGN TO UT-S-SNPCARD
005700            ACCESS MODE IS SEQUENTIAL
005800            FILE STATUS IS CARD-STATUS.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  SYSOUT
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 130 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS SYSOUT-REC.
006800 01  SYSOUT-REC                  PIC X(130).
006900
007000****** ONE SNPPARM CARD PER RUN - SEE SNPPARM COPYBOOK
007100 FD  SNPCARD
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 80 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SNPCARD-REC.
007700 01  SNPCARD-REC                 PIC X(80).
007800
007900 WORKING-STORAGE SECTION.
008000 01  FILE-STATUS-CODES.
008100     05  CARD-STATUS             PIC X(02).
008200         88  CARD-OK             VALUE "00".
008300     05  FILLER                  PIC X(01) VALUE SPACE.
008400
008500 COPY SNPPARM.
008600 01  SNPPARM-CARD-CHARS REDEFINES SNPPARM-CARD.
008700     05  SNPPARM-CARD-CHAR OCCURS 80 TIMES PIC X(01).
008800
008900 01  WS-SYSOUT-REC.
009000     05  MSG                     PIC X(80).
009100 01  WS-SYSOUT-CHARS REDEFINES WS-SYSOUT-REC.
009200     05  WS-SYSOUT-CHAR OCCURS 80 TIMES PIC X(01).
009300
009400 01  COUNTERS-AND-ACCUMULATORS.
009500     05  FCHK-RETURN-CD          PIC S9(04) COMP.
009600
009700 01  MISC-WS-FLDS.
009800     05  PARA-NAME               PIC X(30) VALUE SPACE.
009900     05  CNV-DIRECTION           PIC X(01) VALUE SPACE.
010000         88  CNV-TO-CSV          VALUE "C".
010100         88  CNV-TO-HMP          VALUE "H".
010200         88  CNV-TO-VCF          VALUE "V".
010300     05  ZERO-VAL                PIC S9(04) COMP VALUE ZERO.
010400     05  ONE-VAL                 PIC S9(04) COMP VALUE +1.
010500
010600 01  FLAGS-AND-SWITCHES.
010700     05  MORE-CARDS-SW           PIC X(01) VALUE "Y".
010800         88  NO-MORE-CARDS       VALUE "N".
010900     05  BAD-MODE-SW             PIC X(01) VALUE "N".
011000         88  MODE-IS-BAD         VALUE "Y".
011100
011200 COPY SNPABND.
011300 01  ABEND-REC-CHARS REDEFINES ABEND-REC.
011400     05  ABEND-REC-CHAR OCCURS 129 TIMES PIC X(01).
011500
011600 PROCEDURE DIVISION.
011700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
011800     PERFORM 100-MAINLINE THRU 100-EXIT.
011900     PERFORM 999-CLEANUP THRU 999-EXIT.
012000     MOVE +0 TO RETURN-CODE.
012100     GOBACK.
012200
012300 000-HOUSEKEEPING.
012400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
012500     DISPLAY "******** BEGIN JOB SNPDRIVR ********".
012600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
012700     PERFORM 900-READ-SNPCARD THRU 900-EXIT.
012800     IF NO-MORE-CARDS
012900             MOVE "000-HOUSEKEEPING" TO ABEND-PARA
013000             MOVE "NO SNPPARM CARD PRESENT ON SYSIN" TO
013100                  ABEND-REASON
013200             GO TO 1000-ABEND-RTN.
013300 000-EXIT.
013400     EXIT.
013500
013600 100-MAINLINE.
013700     MOVE "100-MAINLINE" TO PARA-NAME.
013800     PERFORM 200-VALIDATE-FILES THRU 200-EXIT.
013900
014000     MOVE "N" TO BAD-MODE-SW.
014100     EVALUATE TRUE
014200         WHEN SNPPARM-MODE-PED-CSV
014300             CALL "PEDCNV"
014400         WHEN SNPPARM-MODE-VCF-CSV
014500             MOVE "C" TO CNV-DIRECTION
014600             CALL "VCFCNV" USING CNV-DIRECTION
014700         WHEN SNPPARM-MODE-HMP-CSV
014800             MOVE "C" TO CNV-DIRECTION
014900             CALL "HMPCNV" USING CNV-DIRECTION
015000         WHEN SNPPARM-MODE-VCF-HMP
015100             MOVE "H" TO CNV-DIRECTION
015200             CALL "VCFCNV" USING CNV-DIRECTION
015300         WHEN SNPPARM-MODE-HMP-VCF
015400             MOVE "V" TO CNV-DIRECTION
015500             CALL "HMPCNV" USING CNV-DIRECTION
015600         WHEN OTHER
015700             MOVE "Y" TO BAD-MODE-SW
015800     END-EVALUATE.
015900
016000     IF MODE-IS-BAD
016100             MOVE "100-MAINLINE" TO ABEND-PARA
016200             MOVE "USAGE - SNPPARM-MODE MUST BE 0-4" TO
016300                  ABEND-REASON
016400             MOVE SNPPARM-MODE TO ACTUAL-VAL
016500             GO TO 1000-ABEND-RTN.
016600 100-EXIT.
016700     EXIT.
016800
016900 200-VALIDATE-FILES.
017000     MOVE "200-VALIDATE-FILES" TO PARA-NAME.
017100     CALL "SNPFCHK" USING FCHK-RETURN-CD.
017200     IF FCHK-RETURN-CD NOT = ZERO-VAL
017300             MOVE "200-VALIDATE-FILES" TO ABEND-PARA
017400             MOVE "UT-S-SNPIN OR UT-S-SNPOUT NOT USABLE" TO
017500                  ABEND-REASON
017600             MOVE FCHK-RETURN-CD TO ACTUAL-VAL
017700             GO TO 1000-ABEND-RTN.
017800 200-EXIT.
017900     EXIT.
018000
018100 800-OPEN-FILES.
018200     MOVE "800-OPEN-FILES" TO PARA-NAME.
018300     OPEN INPUT SNPCARD.
018400     OPEN OUTPUT SYSOUT.
018500 800-EXIT.
018600     EXIT.
018700
018800 850-CLOSE-FILES.
018900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
019000     CLOSE SNPCARD, SYSOUT.
019100 850-EXIT.
019200     EXIT.
019300
019400 900-READ-SNPCARD.
019500     READ SNPCARD INTO SNPPARM-CARD
019600         AT END MOVE "N" TO MORE-CARDS-SW
019700         GO TO 900-EXIT
019800     END-READ.
019900     DISPLAY "SNPPARM MODE    = " SNPPARM-MODE.
020000     DISPLAY "SNPPARM IN DSN  = " SNPPARM-IN-DSN.
020100     DISPLAY "SNPPARM OUT DSN = " SNPPARM-OUT-DSN.
020200 900-EXIT.
020300     EXIT.
020400
020500 999-CLEANUP.
020600     MOVE "999-CLEANUP" TO PARA-NAME.
020700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
020800     DISPLAY "******** NORMAL END OF JOB SNPDRIVR ********".
020900 999-EXIT.
021000     EXIT.
021100
021200 1000-ABEND-RTN.
021300     WRITE SYSOUT-REC FROM ABEND-REC.
021900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
022000     DISPLAY "*** ABNORMAL END OF JOB - SNPDRIVR ***" UPON
022100          CONSOLE.
022200     DIVIDE ZERO-VAL INTO ONE-VAL.
