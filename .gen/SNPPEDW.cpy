000100******************************************************************
000200* COPYBOOK SNPPEDW
000300* WORKING STORAGE FOR THE PED (PLINK PEDIGREE/GENOTYPE) TO CSV
000400* CONVERSION CARRIED BY PEDCNV.  HOLDS THE RAW DETAIL LINE, THE
000500* PER-SITE A/C/G/T/UNKNOWN FREQUENCY TABLE BUILT ON THE SUM
000600* PASS, AND THE RECODED RESULT LINE BUILT ON THE RESULTS PASS.
000700*
000800* PED-MAX-SITES BOUNDS HOW MANY GENETIC SITES (MARKER COLUMNS)
000900* ONE RUN OF PEDCNV CAN CARRY IN WORKING STORAGE AT ONCE - SET
001000* TO COVER THE SHOP'S NORMAL GENOTYPING PANEL SIZE WITH ROOM
001100* TO SPARE.  A PANEL LARGER THAN THIS MUST BE SPLIT INTO
001200* SEPARATE PEDCNV RUNS BY THE CALLING JCL.
001300******************************************************************
001400* 031502 JS  ORIGINAL LAYOUT
001500* 052504 JS  WIDENED PED-INPUT-LINE FOR LARGER SNP PANELS
001600* 091503 RD  ADDED PED-RESULT-CHARS REDEFINES FOR IN-PLACE EDIT
001700******************************************************************
001800 77  PED-MAX-SITES               PIC 9(5) VALUE 02000.
001900 77  PED-MAX-LINE-LEN            PIC 9(5) VALUE 32000.
002000 77  PED-MAX-RESULT-LEN          PIC 9(5) VALUE 04100.
002100
002200 01  PED-INPUT-LINE               PIC X(32000).
002300 01  PED-INPUT-CHARS REDEFINES PED-INPUT-LINE.
002400     05  PED-INPUT-CHAR OCCURS 32000 TIMES PIC X(01).
002500
002600 01  PED-RESULT-LINE              PIC X(4100).
002700 01  PED-RESULT-CHARS REDEFINES PED-RESULT-LINE.
002800     05  PED-RESULT-CHAR OCCURS 4100 TIMES PIC X(01).
002900
003000 01  PED-SITE-FREQ-TABLE.
003100     05  PED-SITE-COUNT           PIC 9(05) COMP.
003200     05  FILLER                   PIC X(01) VALUE SPACE.
003300     05  PED-SITE-ENTRY OCCURS 1 TO 2000 TIMES
003400             DEPENDING ON PED-SITE-COUNT
003500             INDEXED BY PED-SITE-IDX.
003600         10  PED-FREQ-A           PIC 9(07) COMP.
003700         10  PED-FREQ-C           PIC 9(07) COMP.
003800         10  PED-FREQ-G           PIC 9(07) COMP.
003900         10  PED-FREQ-T           PIC 9(07) COMP.
004000         10  PED-FREQ-U           PIC 9(07) COMP.
004100         10  PED-MAJOR-BASE       PIC X(01).
004200
004300 01  PED-RESULT-CODE-TABLE.
004400     05  FILLER                   PIC X(01) VALUE SPACE.
004500     05  PED-RESULT-CODE OCCURS 1 TO 2000 TIMES
004600             DEPENDING ON PED-SITE-COUNT
004700             INDEXED BY PED-RESULT-IDX
004800             PIC 9(01) COMP.
004900
005000 01  PED-DETAIL-WORK-AREA.
005100     05  PED-PHENOTYPE            PIC X(20).
005200     05  PED-ALLELE-PAIR.
005300         10  PED-ALLELE-1         PIC X(01).
005400         10  PED-ALLELE-2         PIC X(01).
005500     05  FILLER                   PIC X(03) VALUE SPACE.
