000100******************************************************************
000200* COPYBOOK SNPABND
000300* ABEND / DIAGNOSTIC RECORD FOR THE SNP CONVERSION SUITE
000400* MODELLED ON THE SHOP'S STANDARD ABENDREC LAYOUT - CARRIES A
000500* ONE-LINE REASON AND AN EXPECTED/ACTUAL PAIR FOR THE SYSOUT
000600* DUMP LINE WRITTEN JUST BEFORE A DIVIDE-BY-ZERO FORCED ABEND.
000700******************************************************************
000800* 071497 JS  ORIGINAL COPYBOOK (AS ABENDREC, HOSPITAL APPL)
000900* 031502 JS  PORTED FOR THE SNPTOOLS CONVERSION SUITE - PATIENT
001000*            FIELDS REPLACED WITH MODE/FILE DIAGNOSTIC FIELDS
001100* 091503 RD  ADDED ABEND-PARA TO RECORD WHICH PARAGRAPH TRIPPED
001200******************************************************************
001300 01  ABEND-REC.
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  ABEND-PARA              PIC X(30).
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  ABEND-REASON            PIC X(60).
001800     05  FILLER                  PIC X(01) VALUE SPACE.
001900     05  EXPECTED-VAL            PIC X(15).
002000     05  FILLER                  PIC X(01) VALUE SPACE.
002100     05  ACTUAL-VAL              PIC X(15).
002200     05  FILLER                  PIC X(05) VALUE SPACE.
