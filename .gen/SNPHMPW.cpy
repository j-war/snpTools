000100******************************************************************
000200* COPYBOOK SNPHMPW
000300* WORKING STORAGE FOR THE HMP (HAPMAP) TO CSV AND HMP TO VCF
000400* CONVERSIONS CARRIED BY HMPCNV.  ONE OCCURRENCE OF
000500* HMP-SITE-ENTRY PER SNP SITE (ONE HMP DATA LINE); ONE
000600* OCCURRENCE OF HMP-SAMPLE-ENTRY PER SAMPLE COLUMN ON THE
000700* HEADER LINE.  THE 17-BUCKET FREQUENCY TABLE COVERS THE
000800* 16 IUPAC AMBIGUITY CODES PLUS THE COMBINED UNKNOWN BUCKET
000900* ("." AND "-" SHARE BUCKET 16; "X" IS BUCKET 17).
001000*
001100* HMP-MAX-SITES/HMP-MAX-SAMPLES BOUND A SINGLE HMPCNV RUN THE
001200* SAME WAY PED-MAX-SITES BOUNDS PEDCNV - A PANEL OR SAMPLE SET
001300* LARGER THAN THIS MUST BE SPLIT ACROSS RUNS BY THE CALLING
001400* JCL.
001500******************************************************************
001600* 031502 JS  ORIGINAL LAYOUT - PED-STYLE 5 BUCKET TABLE COPIED
001700*            FORWARD AND WIDENED TO 17 FOR THE IUPAC CODE SET
001800* 061502 JS  ADDED HMP-SAMPLE-TABLE AND HMP-NORM-LINE FOR THE
001900*            NORMALIZE PASS (SNPNORM OUTPUT HELD IN-MEMORY)
002000* 040903 RD  ADDED HMP-SITE-ALLELES FOR THE VCF REF/ALT BUILD
002100******************************************************************
002200 77  HMP-MAX-SITES               PIC 9(5) VALUE 02000.
002300 77  HMP-MAX-SAMPLES             PIC 9(5) VALUE 00300.
002400 77  HMP-MAX-LINE-LEN            PIC 9(5) VALUE 32000.
002500 77  HMP-MAX-NORM-LEN            PIC 9(5) VALUE 01500.
002600 77  HMP-MAX-RESULT-LEN          PIC 9(5) VALUE 04100.
002700 77  HMP-HDR-COLUMNS             PIC 9(02) VALUE 11.
002800
002900 01  HMP-BUCKET-SYMBOLS          PIC X(17)
003000                                  VALUE "ACGTRYSWKMBDHVN.X".
003100 01  HMP-BUCKET-SYM-TBL REDEFINES HMP-BUCKET-SYMBOLS.
003200     05  HMP-BUCKET-SYM OCCURS 17 TIMES PIC X(01).
003300
003400 01  HMP-INPUT-LINE              PIC X(32000).
003500 01  HMP-INPUT-CHARS REDEFINES HMP-INPUT-LINE.
003600     05  HMP-INPUT-CHAR OCCURS 32000 TIMES PIC X(01).
003700
003800 01  HMP-RESULT-LINE             PIC X(4100).
003900 01  HMP-RESULT-CHARS REDEFINES HMP-RESULT-LINE.
004000     05  HMP-RESULT-CHAR OCCURS 4100 TIMES PIC X(01).
004100
004200 01  HMP-SAMPLE-TABLE.
004300     05  HMP-SAMPLE-COUNT         PIC 9(05) COMP.
004400     05  FILLER                   PIC X(01) VALUE SPACE.
004500     05  HMP-SAMPLE-ENTRY OCCURS 1 TO 300 TIMES
004600             DEPENDING ON HMP-SAMPLE-COUNT
004700             INDEXED BY HMP-SAMPLE-IDX.
004800         10  HMP-SAMPLE-ID        PIC X(20).
004900
005000 01  HMP-SITE-TABLE.
005100     05  HMP-SITE-COUNT           PIC 9(05) COMP.
005200     05  HMP-PLOIDY               PIC 9(02) COMP.
005300     05  FILLER                   PIC X(01) VALUE SPACE.
005400     05  HMP-SITE-ENTRY OCCURS 1 TO 2000 TIMES
005500             DEPENDING ON HMP-SITE-COUNT
005600             INDEXED BY HMP-SITE-IDX.
005700         10  HMP-RS-NUMBER        PIC X(20).
005800         10  HMP-CHROM            PIC X(10).
005900         10  HMP-POS              PIC 9(10).
006000         10  HMP-STRAND           PIC X(01).
006100         10  HMP-MAJOR-BKT        PIC 9(02) COMP.
006200         10  HMP-SITE-FREQ OCCURS 17 TIMES
006300                 INDEXED BY HMP-BKT-IDX
006400                 PIC 9(07) COMP.
006500         10  HMP-SITE-ALLELES     PIC X(80).
006600         10  HMP-NORM-LINE        PIC X(1500).
006700
006800 01  HMP-DETAIL-WORK-AREA.
006900     05  HMP-GENO-ENTRY           PIC X(04).
007000     05  FILLER                   PIC X(02) VALUE SPACE.
007100 01  HMP-GENO-ENTRY-TBL REDEFINES HMP-DETAIL-WORK-AREA.
007200     05  HMP-GENO-CHAR OCCURS 4 TIMES PIC X(01).
007300     05  FILLER                   PIC X(02).
