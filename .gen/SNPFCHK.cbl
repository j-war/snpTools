000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SNPFCHK.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/25/02.
000700 DATE-COMPILED. 03/25/02.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          PRE-FLIGHT ACCESSIBILITY CHECK FOR THE SNP CONVERSION
001300*          SUITE.  TRIAL-OPENS THE INPUT DD (UT-S-SNPIN) AND THE
001400*          OUTPUT DD (UT-S-SNPOUT) USED BY PEDCNV/HMPCNV/VCFCNV,
001500*          INSPECTS EACH FILE STATUS, AND HANDS BACK A RETURN
001600*          CODE - SNPDRIVR ABENDS BEFORE DISPATCH IF EITHER
001700*          CHECK FAILS RATHER THAN LET THE CHOSEN CONVERTER
001800*          DISCOVER A BAD DD PARTWAY THROUGH A PASS.
001900*
002000*          ADAPTED FROM THE SHOP'S FILECONTROLLER EXISTENCE/
002100*          PERMISSION CHECK - THAT CHECK WALKED THE JAVA
002200*          java.io.File API; ON THIS SHOP'S IRON THE EQUIVALENT
002300*          CHECK IS "OPEN IT AND LOOK AT THE FILE STATUS", SO
002400*          THAT IS WHAT THIS MODULE DOES.
002500******************************************************************
002600* 03/25/02 JS  ORIGINAL
002700* 04/01/02 JS  ADDED THE OUTPUT-DD TRIAL OPEN - THE FIRST CUT
002800*              ONLY CHECKED INPUT, AN OUT-OF-SPACE OUTPUT DD
002900*              WAS SLIPPING THROUGH TO PEDCNV UNCAUGHT
003000* 09/12/02 RD  RETURN-CD 12 ADDED FOR "BOTH BAD" - PREVIOUSLY
003100*              ONLY THE INPUT FAILURE CODE CAME BACK
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT SNPCHK-IN-FILE
004000            ASSIGN TO UT-S-SNPIN
004100            ORGANIZATION IS LINE SEQUENTIAL
004200            FILE STATUS IS SNPCHK-IN-STATUS.
004300
004400     SELECT SNPCHK-OUT-FILE
004500            ASSIGN TO UT-S-SNPOUT
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS SNPCHK-OUT-STATUS.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  SNPCHK-IN-FILE
005200     RECORD IS VARYING IN SIZE.
005300 01  SNPCHK-IN-REC               PIC X(32000).
005400
005500 FD  SNPCHK-OUT-FILE
005600     RECORD IS VARYING IN SIZE.
005700 01  SNPCHK-OUT-REC              PIC X(4100).
005800
005900 WORKING-STORAGE SECTION.
006000 01  FILE-STATUS-CODES.
006100     05  SNPCHK-IN-STATUS         PIC X(02).
006200         88  SNPCHK-IN-OK         VALUE "00".
006300     05  SNPCHK-OUT-STATUS        PIC X(02).
006400         88  SNPCHK-OUT-OK        VALUE "00".
006500     05  FILLER                   PIC X(01) VALUE SPACE.
006600
006700 LINKAGE SECTION.
006800 01  SNPFCHK-RETURN-CD           PIC S9(04) COMP.
006900
007000 PROCEDURE DIVISION USING SNPFCHK-RETURN-CD.
007100 000-MAINLINE.
007200     MOVE ZERO TO SNPFCHK-RETURN-CD.
007300
007400     OPEN INPUT SNPCHK-IN-FILE.
007500     IF NOT SNPCHK-IN-OK
007600             ADD 4 TO SNPFCHK-RETURN-CD.
007700     CLOSE SNPCHK-IN-FILE.
007800
007900     OPEN OUTPUT SNPCHK-OUT-FILE.
008000     IF NOT SNPCHK-OUT-OK
008100             ADD 8 TO SNPFCHK-RETURN-CD.
008200     CLOSE SNPCHK-OUT-FILE.
008300
008400     GOBACK.
