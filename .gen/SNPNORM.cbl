000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SNPNORM.
000400 AUTHOR. MARY MORALES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/15/02.
000700 DATE-COMPILED. 06/15/02.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          STRIPS THE LEADING FILE/LINE-HEADER TOKENS OFF ONE TAB
001300*          SEPARATED HMP OR VCF DATA LINE AND RETURNS JUST THE
001400*          GENOTYPE DATA TOKENS, COMMA-JOINED AND EACH TRUNCATED/
001500*          PADDED TO A CALLER-SUPPLIED WIDTH (THE PLOIDINESS
001600*          WIDTH FOR HMP, THE 3-CHAR SEPARATOR-INCLUSIVE DIPLOID
001700*          WIDTH FOR VCF).  SHARED BY HMPCNV'S AND VCFCNV'S
001800*          100-NORMALIZE-PASS PARAGRAPHS - THIS MODULE KNOWS
001900*          NOTHING ABOUT HMP OR VCF ITSELF, ONLY "SKIP N TOKENS,
002000*          THEN RE-EMIT THE REST AT WIDTH W".
002100*
002200*          THE FOUR-WORKER TEMP-FILE PARTITIONING THE ORIGINAL
002300*          NORMALIZE STEP USED TO SPREAD THIS WORK OVER SEPARATE
002400*          THREADS IS NOT CARRIED FORWARD - THE CALLING PROGRAM
002500*          DRIVES THIS MODULE ONCE PER INPUT LINE IN ONE
002600*          SEQUENTIAL PASS AND KEEPS THE NORMALIZED LINE IN THE
002700*          SITE TABLE, NOT IN A WORKER-NUMBERED FILE.
002800******************************************************************
002900* 06/15/02 MM  ORIGINAL
003000* 07/02/02 MM  FIXED TOKEN-WIDTH PAD - A SHORT LAST TOKEN ON THE
003100*              LINE WAS BEING LEFT RAGGED INSTEAD OF SPACE-FILLED
003200* 08/19/03 RD  WIDENED NORM-OUT-LINE FOR WIDE HMP PANELS       081903RD
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  MISC-FIELDS.
004400     05  SCAN-SUB                PIC 9(05) COMP.
004500     05  OUT-SUB                 PIC 9(05) COMP.
004600     05  TOK-SUB                 PIC 9(02) COMP.
004700     05  TOK-COUNT               PIC 9(05) COMP.
004800     05  TOK-LEN                 PIC 9(02) COMP.
004900     05  W-CHAR                  PIC X(01).
005000     05  TAB-CHAR                PIC X(01).
005100     05  FILLER                  PIC X(01) VALUE SPACE.
005200
005300 01  CURRENT-TOKEN.
005400     05  CURR-TOK-TEXT           PIC X(80).
005500     05  CURR-TOK-LEN             PIC 9(02) COMP.
005600 01  CURRENT-TOKEN-CHARS REDEFINES CURRENT-TOKEN.
005700     05  CURR-TOK-CHAR OCCURS 80 TIMES PIC X(01).
005800     05  FILLER                  PIC X(02).
005900
006000 LINKAGE SECTION.
006100 01  NORM-IN-LINE                PIC X(32000).
006200 01  NORM-IN-CHARS REDEFINES NORM-IN-LINE.
006300     05  NORM-IN-CHAR OCCURS 32000 TIMES PIC X(01).
006400 01  NORM-HDR-TOKENS             PIC 9(02) COMP.
006500 01  NORM-ENTRY-WIDTH            PIC 9(02) COMP.
006600 01  NORM-OUT-LINE                PIC X(1500).
006700 01  NORM-OUT-CHARS REDEFINES NORM-OUT-LINE.
006800     05  NORM-OUT-CHAR OCCURS 1500 TIMES PIC X(01).
006900
007000 PROCEDURE DIVISION USING NORM-IN-LINE, NORM-HDR-TOKENS,
007100          NORM-ENTRY-WIDTH, NORM-OUT-LINE.
007200 000-MAINLINE.
007300     MOVE X"09" TO TAB-CHAR.
007400     MOVE SPACES TO NORM-OUT-LINE.
007500     MOVE ZERO TO TOK-SUB TOK-COUNT OUT-SUB.
007600     MOVE SPACES TO CURR-TOK-TEXT.
007700     MOVE ZERO TO CURR-TOK-LEN.
007800
007900     PERFORM 100-SCAN-ONE-CHAR THRU 100-EXIT
008000             VARYING SCAN-SUB FROM 1 BY 1
008100             UNTIL SCAN-SUB > LENGTH OF NORM-IN-LINE.
008200
008300     IF TOK-SUB > NORM-HDR-TOKENS
008400             PERFORM 300-EMIT-TOKEN THRU 300-EXIT.
008500
008600     GOBACK.
008700
008800 100-SCAN-ONE-CHAR.
008900     MOVE NORM-IN-CHAR(SCAN-SUB) TO W-CHAR.
009000     IF W-CHAR = TAB-CHAR
009100             ADD 1 TO TOK-SUB
009200             IF TOK-SUB > NORM-HDR-TOKENS
009300                     PERFORM 300-EMIT-TOKEN THRU 300-EXIT
009400             END-IF
009500             MOVE SPACES TO CURR-TOK-TEXT
009600             MOVE ZERO TO CURR-TOK-LEN
009700     ELSE
009800             IF CURR-TOK-LEN < LENGTH OF CURR-TOK-TEXT
009900                     ADD 1 TO CURR-TOK-LEN
010000                     MOVE W-CHAR TO CURR-TOK-TEXT(CURR-TOK-LEN:1)
010100             END-IF
010200     END-IF.
010300 100-EXIT.
010400     EXIT.
010500
010600 300-EMIT-TOKEN.
010700     IF OUT-SUB > 0
010800             ADD 1 TO OUT-SUB
010900             MOVE "," TO NORM-OUT-CHAR(OUT-SUB).
011000     MOVE ZERO TO TOK-LEN.
011100     PERFORM 310-EMIT-ONE-CHAR THRU 310-EXIT
011200             VARYING TOK-LEN FROM 1 BY 1
011300             UNTIL TOK-LEN > NORM-ENTRY-WIDTH.
011400 300-EXIT.
011500     EXIT.
011600
011700 310-EMIT-ONE-CHAR.
011800     ADD 1 TO OUT-SUB.
011900     IF TOK-LEN <= CURR-TOK-LEN
012000             MOVE CURR-TOK-TEXT(TOK-LEN:1) TO NORM-OUT-CHAR(OUT-SUB)
012100     ELSE
012200             MOVE SPACE TO NORM-OUT-CHAR(OUT-SUB).
012300 310-EXIT.
012400     EXIT.
