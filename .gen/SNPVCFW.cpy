000100******************************************************************
000200* COPYBOOK SNPVCFW
000300* WORKING STORAGE FOR THE VCF TO CSV AND VCF TO HMP CONVERSIONS
000400* CARRIED BY VCFCNV.  ONE OCCURRENCE OF VCF-SITE-ENTRY PER DATA
000500* LINE (ONE VARIANT); ONE OCCURRENCE OF VCF-SAMPLE-ENTRY PER
000600* SAMPLE COLUMN ON THE "#CHROM..." HEADER LINE.
000700*
000800* VCF-MAX-SITES/VCF-MAX-SAMPLES BOUND A SINGLE VCFCNV RUN, THE
000900* SAME AS THE PED AND HMP WORKING STORAGE.
001000******************************************************************
001100* 031502 JS  ORIGINAL LAYOUT
001200* 061502 JS  ADDED VCF-SITE-ALLELES (REF,ALT) FOR THE HMP OUTPUT
001300*            PATH AND VCF-NORM-LINE FOR THE NORMALIZE PASS
001400* 091503 RD  ADDED VCF-RESULT-CHARS REDEFINES FOR IN-PLACE EDIT
001500******************************************************************
001600 77  VCF-MAX-SITES               PIC 9(5) VALUE 02000.
001700 77  VCF-MAX-SAMPLES             PIC 9(5) VALUE 00300.
001800 77  VCF-MAX-LINE-LEN            PIC 9(5) VALUE 32000.
001900 77  VCF-MAX-NORM-LEN            PIC 9(5) VALUE 01200.
002000 77  VCF-MAX-RESULT-LEN          PIC 9(5) VALUE 04100.
002100 77  VCF-MIN-HDR-COLUMNS         PIC 9(02) VALUE 08.
002200 77  VCF-MAX-HDR-COLUMNS         PIC 9(02) VALUE 09.
002300
002400 01  VCF-INPUT-LINE              PIC X(32000).
002500 01  VCF-INPUT-CHARS REDEFINES VCF-INPUT-LINE.
002600     05  VCF-INPUT-CHAR OCCURS 32000 TIMES PIC X(01).
002700
002800 01  VCF-RESULT-LINE             PIC X(4100).
002900 01  VCF-RESULT-CHARS REDEFINES VCF-RESULT-LINE.
003000     05  VCF-RESULT-CHAR OCCURS 4100 TIMES PIC X(01).
003100
003200 01  VCF-SAMPLE-TABLE.
003300     05  VCF-SAMPLE-COUNT         PIC 9(05) COMP.
003400     05  FILLER                   PIC X(01) VALUE SPACE.
003500     05  VCF-SAMPLE-ENTRY OCCURS 1 TO 300 TIMES
003600             DEPENDING ON VCF-SAMPLE-COUNT
003700             INDEXED BY VCF-SAMPLE-IDX.
003800         10  VCF-SAMPLE-ID        PIC X(20).
003900
004000 01  VCF-SITE-TABLE.
004100     05  VCF-SITE-COUNT           PIC 9(05) COMP.
004200     05  VCF-PLOIDY               PIC 9(02) COMP.
004300     05  VCF-HDR-COLUMN-COUNT     PIC 9(02) COMP.
004400     05  FILLER                   PIC X(01) VALUE SPACE.
004500     05  VCF-SITE-ENTRY OCCURS 1 TO 2000 TIMES
004600             DEPENDING ON VCF-SITE-COUNT
004700             INDEXED BY VCF-SITE-IDX.
004800         10  VCF-CHROM            PIC X(10).
004900         10  VCF-POS              PIC 9(10).
005000         10  VCF-ID               PIC X(20).
005100         10  VCF-REF              PIC X(01).
005200         10  VCF-ALT              PIC X(01).
005300         10  VCF-SITE-ALLELES     PIC X(40).
005400         10  VCF-NORM-LINE        PIC X(1200).
005500
005600 01  VCF-DETAIL-WORK-AREA.
005700     05  VCF-GENO-ENTRY           PIC X(03).
005800     05  FILLER                   PIC X(01) VALUE SPACE.
005900 01  VCF-GENO-ENTRY-TBL REDEFINES VCF-DETAIL-WORK-AREA.
006000     05  VCF-GENO-CHAR OCCURS 3 TIMES PIC X(01).
006100     05  FILLER                   PIC X(01).
