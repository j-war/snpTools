000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SNPMAJC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/90.
000700 DATE-COMPILED. 04/02/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SCANS A FREQUENCY-BUCKET TABLE (UP TO 17 ENTRIES -
001300*          THE A/C/G/T/UNKNOWN PED TABLE PASSES 4, THE 17-CODE
001400*          IUPAC HMP TABLE PASSES ALL 17) AND RETURNS THE
001500*          1-BASED INDEX OF THE BUCKET WITH THE STRICTLY
001600*          HIGHEST COUNT - I.E. THE MAJOR ALLELE/SYMBOL AT ONE
001700*          SITE.  A STRICT GREATER-THAN COMPARE MEANS THE
001800*          FIRST BUCKET TO REACH THE HIGH-WATER MARK WINS A
001900*          TIE; THERE IS NO SECONDARY TIE-BREAK.
002000*
002100*          CALLED ONCE PER SITE BY PEDCNV'S AND HMPCNV'S
002200*          250-DERIVE-MAJORS PARAGRAPH.
002300*
002400*          ADAPTED FROM THE SHOP'S CLCLBCST UTILITY - THE
002500*          ORIGINAL RETURNED A NET-COST FIGURE OUT OF A CALC
002600*          RECORD; THIS VERSION KEEPS THE SAME "CALL A SMALL
002700*          CALC ROUTINE, GET A RETURN CODE BACK" SHAPE BUT
002800*          SCANS A TABLE INSTEAD OF COMPUTING A FORMULA.
002900******************************************************************
003000* 04/02/90 JS  ORIGINAL (AS CLCLBCST, PATIENT COST CALCULATOR)
003100* 02/04/97 MM  ADDED EQUIPMENT-COST BRANCH (HOSPITAL APPL ONLY -
003200*              SUPERSEDED BELOW)
003300* 09/10/98 RD  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO
003400*              CHANGE REQUIRED, SIGNED OFF PER CR-98-0411
003500* 03/22/02 JS  PORTED FORWARD FOR SNPTOOLS AS SNPMAJC - DROPPED
003600*              THE COST-CALCULATION PARAGRAPHS, ADDED THE
003700*              BUCKET-SCAN LOGIC BELOW IN THEIR PLACE
003800* 04/05/02 JS  CONFIRMED STRICT > COMPARE (NOT >=) PER THE     040502JS
003900*              MAJOR-ALLELE TIE RULE - FIRST-FOUND MAX MUST WIN
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000 01  MISC-FIELDS.
005100     05  BKT-SUB                 PIC 9(02) COMP.
005200     05  HIGH-COUNT              PIC 9(07) COMP.
005300     05  FILLER                  PIC X(01) VALUE SPACE.
005400
005500 LINKAGE SECTION.
005600 01  FREQ-BUCKET-TABLE.
005700     05  FREQ-BUCKET-CT OCCURS 17 TIMES PIC 9(07) COMP.
005800 01  BUCKET-COUNT-IN             PIC 9(02) COMP.
005900 01  MAJOR-INDEX-OUT              PIC 9(02) COMP.
006000
006100 PROCEDURE DIVISION USING FREQ-BUCKET-TABLE, BUCKET-COUNT-IN,
006200          MAJOR-INDEX-OUT.
006300 000-MAINLINE.
006400     MOVE ZERO TO HIGH-COUNT.
006500     MOVE 1 TO MAJOR-INDEX-OUT.
006600
006700     PERFORM 100-SCAN-ONE-BUCKET THRU 100-EXIT
006800             VARYING BKT-SUB FROM 1 BY 1
006900             UNTIL BKT-SUB > BUCKET-COUNT-IN.
007000
007100     GOBACK.
007200
007300 100-SCAN-ONE-BUCKET.
007400     IF FREQ-BUCKET-CT(BKT-SUB) > HIGH-COUNT
007500             MOVE FREQ-BUCKET-CT(BKT-SUB) TO HIGH-COUNT
007600             MOVE BKT-SUB TO MAJOR-INDEX-OUT.
007700 100-EXIT.
007800     EXIT.
